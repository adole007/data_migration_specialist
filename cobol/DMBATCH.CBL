000100****************************************************                      
000200* JOB DRIVER DO INVENTARIO DE ARQUIVOS DE MIGRACAO  *                     
000300****************************************************                      
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. DMBATCH.                                                     
000600 AUTHOR. R A LIMOEIRO.                                                    
000700 INSTALLATION. CPD.                                                       
000800 DATE-WRITTEN. 03/10/94.                                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY. NAO CLASSIFICADO.                                              
001100*----------------------------------------------------------------         
001200* 1994-04-18 RAL  PROGRAMA ORIGINAL - CR-1140.  SUBSTITUI O MENU          
001300* 1994-04-18 RAL  INTERATIVO POR UM DRIVER DE JOB BATCH, POIS O           
001400* 1994-04-18 RAL  INVENTARIO RODA SEM OPERADOR NO TURNO DA NOITE.         
001500* 1996-07-30 JMC  PASSOU A ABORTAR O PASSO (RC>16) QUANDO O               
001600* 1996-07-30 JMC  DMCONFIG DEVOLVE PARAMETRO INVALIDO.                    
001700* 1999-01-08 RAL  VARREDURA ANO 2000 - NADA A ALTERAR AQUI.               
001800* 2003-11-14 LHS  REESTRUTURADO PARA O PACOTE DE INVENTARIO DE            
001900* 2003-11-14 LHS  ARQUIVOS (CR-4821); SUBSTITUI O ANTIGO MENU             
002000* 2003-11-14 LHS  DE CADASTRO DE CLIENTES/VENDEDORES.                     
002100*----------------------------------------------------------------         
002200 ENVIRONMENT DIVISION.                                                    
002300 CONFIGURATION SECTION.                                                   
002400 SPECIAL-NAMES.                                                           
002500     C01 IS TOP-OF-FORM.                                                  
002600*----------------------------------------------------------------         
002700 DATA DIVISION.                                                           
002800 WORKING-STORAGE SECTION.                                                 
002900     COPY "copybook\DMSWSGER.CPY".                                        
003000*                                                                         
003100 77  WB-RETURN-CODE          PIC S9(004) COMP VALUE ZERO.                 
003200*                                                                         
003300 01  WB-MENSAGEM-JOB.                                                     
003400     05  FILLER              PIC X(015) VALUE "DMBATCH RC = ".            
003500     05  WB-MSG-RC           PIC ZZZ9.                                    
003600     05  FILLER              PIC X(050) VALUE SPACES.                     
003700*                                                                         
003710*        UMA ENTRADA POR PASSO DO JOB (DMCONFIG/DMSCAN/DMINVRP),          
003720*        NA ORDEM DE EXECUCAO - SO PARA O DISPLAY DE DIAGNOSTICO          
003730*        NO RODAPE DO LOG DO JOB, NUNCA FOI LIDA PELO OPERADOR.           
003800 01  WB-RC-TABELA.                                                        
003900     05  WB-RC-ENTRY OCCURS 3 TIMES INDEXED BY WB-RC-IDX.                 
004000         10  WB-RC-PROGRAMA  PIC X(008).                                  
004100         10  WB-RC-VALOR     PIC S9(004) COMP.                            
004200         10  FILLER          PIC X(002).                                  
004300*----------------------------------------------------------------         
004400 PROCEDURE DIVISION.                                                      
004500*                                                                         
004550*----------------------------------------------------------------         
004560* OS TRES PASSOS RODAM EM SEQUENCIA FIXA - CADA UM RECEBE/ALTERA          
004570* O MESMO DMS-PARMS (CR-1140) E DEVOLVE SEU PROPRIO RC EM                 
004580* WS-RETURN-CODE.  RC>16 EM QUALQUER PASSO ABORTA O JOB SEM               
004590* RODAR OS PASSOS SEGUINTES (CR-4821 - CODIGOS 20/24 INCLUIDOS).          
004595*----------------------------------------------------------------         
004600 DMBAT-000.                                                               
004700     MOVE ZERO TO WB-RETURN-CODE.                                         
004800     PERFORM DMBAT-EXECUTA-CONFIG THRU DMBAT-EXECUTA-CONFIG-EXIT.         
004900     IF WB-RETURN-CODE > 16                                               
005000        GO TO DMBAT-ABORTA.                                               
005100*                                                                         
005200     PERFORM DMBAT-EXECUTA-SCAN   THRU DMBAT-EXECUTA-SCAN-EXIT.           
005300     IF WB-RETURN-CODE > 16                                               
005400        GO TO DMBAT-ABORTA.                                               
005500*                                                                         
005600     PERFORM DMBAT-EXECUTA-RELAT  THRU DMBAT-EXECUTA-RELAT-EXIT.          
005700*                                                                         
005800     GO TO DMBAT-FIM.                                                     
005900*                                                                         
006000 DMBAT-ABORTA.                                                            
006100     MOVE WB-RETURN-CODE TO WB-MSG-RC.                                    
006200     DISPLAY "*** DMBATCH ABORTADO - " WB-MENSAGEM-JOB.                   
006300*                                                                         
006400 DMBAT-FIM.                                                               
006500     STOP RUN.                                                            
006600*                                                                         
006700*----------------------------------------------------------------         
006800* PASSO 1 - LE E VALIDA O CARTAO DE PARAMETROS (DMCONFIG).                
006900*----------------------------------------------------------------         
007000 DMBAT-EXECUTA-CONFIG.                                                    
007100     CALL "DMCONFIG" USING DMS-PARMS WS-RETURN-CODE.                      
007200     MOVE WS-RETURN-CODE TO WB-RETURN-CODE.                               
007300     MOVE "DMCONFIG" TO WB-RC-PROGRAMA(1).                                
007400     MOVE WB-RETURN-CODE TO WB-RC-VALOR(1).                               
007500 DMBAT-EXECUTA-CONFIG-EXIT.                                               
007600     EXIT.                                                                
007700*                                                                         
007800*----------------------------------------------------------------         
007900* PASSO 2 - VARRE O DIRETORIO-FONTE E GRAVA O ARQUIVO INVENT.             
008000*----------------------------------------------------------------         
008100 DMBAT-EXECUTA-SCAN.                                                      
008200     CALL "DMSCAN" USING DMS-PARMS WS-RETURN-CODE.                        
008300     MOVE WS-RETURN-CODE TO WB-RETURN-CODE.                               
008400     MOVE "DMSCAN" TO WB-RC-PROGRAMA(2).                                  
008500     MOVE WB-RETURN-CODE TO WB-RC-VALOR(2).                               
008600 DMBAT-EXECUTA-SCAN-EXIT.                                                 
008700     EXIT.                                                                
008800*                                                                         
008900*----------------------------------------------------------------         
009000* PASSO 3 - PRODUZ A FOLHA DE INVENTARIO E A FOLHA DE RESUMO.             
009100*----------------------------------------------------------------         
009200 DMBAT-EXECUTA-RELAT.                                                     
009300     CALL "DMINVRP" USING DMS-PARMS WS-RETURN-CODE.                       
009400     MOVE WS-RETURN-CODE TO WB-RETURN-CODE.                               
009500     MOVE "DMINVRP" TO WB-RC-PROGRAMA(3).                                 
009600     MOVE WB-RETURN-CODE TO WB-RC-VALOR(3).                               
009700 DMBAT-EXECUTA-RELAT-EXIT.                                                
009800     EXIT.                                                                
009900*                                                                         
