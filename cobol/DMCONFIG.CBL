000100****************************************                                  
000200* CARGA DO CARTAO DE PARAMETROS DO SCAN *                                 
000300****************************************                                  
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. DMCONFIG.                                                    
000600 AUTHOR. R A LIMOEIRO.                                                    
000700 INSTALLATION. CPD.                                                       
000800 DATE-WRITTEN. 03/10/94.                                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY. NAO CLASSIFICADO.                                              
001100*----------------------------------------------------------------         
001200* 1994-04-18 RAL  PROGRAMA ORIGINAL - CR-1140, LEITURA DO CARTAO          
001300* 1994-04-18 RAL  DE PARAMETROS DO JOB DE SCAN DE MIGRACAO.               
001400* 1994-05-02 RAL  INCLUIDA VALIDACAO DE MAX-SIZE-MB NUMERICO.             
001500* 1995-08-11 JMC  CORRIGIDO DEFAULT DE OUTPUT-FILE QUE NAO                
001600* 1995-08-11 JMC  ESTAVA SENDO APLICADO QUANDO O CARTAO VINHA             
001700* 1995-08-11 JMC  EM BRANCO (CR-1288).                                    
001800* 1999-01-08 RAL  VARREDURA ANO 2000 - CAMPOS DE CARTAO NAO TEM           
001900* 1999-01-08 RAL  DATA, NADA A ALTERAR.                                   
002000* 2001-03-20 JMC  CARTAO PASSOU A ACEITAR PALAVRA-CHAVE EM                
002100* 2001-03-20 JMC  QUALQUER ORDEM (ANTES EXIGIA SOURCE-DIR 1O).            
002200* 2003-11-14 LHS  REVISAO GERAL PARA O PACOTE DE INVENTARIO DE            
002300* 2003-11-14 LHS  ARQUIVOS (CR-4821) - SEM MUDANCA DE LAYOUT.             
002320* 2003-11-21 LHS  MAX-SIZE-MB NAO-NUMERICO NO CARTAO AGORA ABORTA         
002340* 2003-11-21 LHS  O PASSO (RC=24) - ANTES O MOVE ERA SO PULADO E          
002360* 2003-11-21 LHS  O CARTAO INVALIDO PASSAVA EM BRANCO (CR-4821).          
002370* 2003-12-02 LHS  O TESTE NUMERIC DE MAX-SIZE-MB USAVA CFG-VALUE-         
002372* 2003-12-02 LHS  DIGITS, UM REDEFINES FIXO DE 5 BYTES QUE FALHAVA        
002374* 2003-12-02 LHS  PARA QUALQUER VALOR COM MENOS DE 5 DIGITOS (O PAD       
002376* 2003-12-02 LHS  DE BRANCOS NAO E NUMERICO) - O RC=24 DISPARAVA          
002378* 2003-12-02 LHS  PARA QUASE TODO CARTAO VALIDO.  PASSOU A CONTAR         
002380* 2003-12-02 LHS  O TAMANHO REAL DO VALOR E TESTAR POR REFERENCIA         
002390* 2003-12-02 LHS  (CR-4821 REV 4).                                        
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100     COPY "copybook\DMSSLGER.CPY".                                        
003200*----------------------------------------------------------------         
003300 DATA DIVISION.                                                           
003400 FILE SECTION.                                                            
003500     COPY "copybook\DMSFDGER.CPY".                                        
003600*----------------------------------------------------------------         
003700 WORKING-STORAGE SECTION.                                                 
003800     COPY "copybook\DMSWSGER.CPY".                                        
003900*                                                                         
004000 77  WC-CARTAO-LIDO          PIC X(001) VALUE "N".                        
004100     88  CARTAO-LIDO                 VALUE "Y".                           
004200 77  WC-SOURCE-DIR-OK        PIC X(001) VALUE "N".                        
004300     88  SOURCE-DIR-OK               VALUE "Y".                           
004350 77  WC-TAM-VALOR            PIC 9(004) COMP VALUE ZEROS.                 
004400*                                                                         
004500 LINKAGE SECTION.                                                         
004600 01  LS-DMS-PARMS.                                                        
004700     05  LS-SOURCE-DIR       PIC X(250).                                  
004800     05  LS-MAX-SIZE-MB      PIC S9(005) COMP.                            
004900     05  LS-OUTPUT-FILE      PIC X(100).                                  
005000     05  FILLER              PIC X(010).                                  
005100 01  LS-RETURN-CODE          PIC S9(004) COMP.                            
005200*----------------------------------------------------------------         
005300 PROCEDURE DIVISION USING LS-DMS-PARMS LS-RETURN-CODE.                    
005400*                                                                         
005500 DMCFG-000.                                                               
005600     MOVE ZERO TO LS-RETURN-CODE.                                         
005700     PERFORM DMCFG-ABRE-CARTAO THRU DMCFG-ABRE-CARTAO-EXIT.               
005800     IF LS-RETURN-CODE NOT = ZERO                                         
005900        GO TO DMCFG-FIM.                                                  
006000*                                                                         
006100     PERFORM DMCFG-LER-CARTAO THRU DMCFG-LER-CARTAO-EXIT                  
006200         UNTIL EOF-SW.                                                    
006300     CLOSE CONFIG.                                                        
006400*                                                                         
006500     PERFORM DMCFG-APLICA-DEFAULT THRU DMCFG-APLICA-DEFAULT-EXIT.         
006600     PERFORM DMCFG-VALIDA-DIR     THRU DMCFG-VALIDA-DIR-EXIT.             
006700     PERFORM DMCFG-VALIDA-TAMANHO THRU DMCFG-VALIDA-TAMANHO-EXIT.         
006800*                                                                         
006900     MOVE DMS-SOURCE-DIR  TO LS-SOURCE-DIR.                               
007000     MOVE DMS-MAX-SIZE-MB TO LS-MAX-SIZE-MB.                              
007100     MOVE DMS-OUTPUT-FILE TO LS-OUTPUT-FILE.                              
007200*                                                                         
007300 DMCFG-FIM.                                                               
007400     EXIT PROGRAM.                                                        
007500*                                                                         
007600*----------------------------------------------------------------         
007700* ABRE O CARTAO DE PARAMETROS.  SE NAO EXISTIR, O SCAN RODA               
007800* INTEIRAMENTE NO DEFAULT (RULE 1 DA ESPECIFICACAO) - NAO E               
007900* ERRO, SO NAO HA O QUE LER.                                              
008000*----------------------------------------------------------------         
008100 DMCFG-ABRE-CARTAO.                                                       
008200     MOVE "N" TO WS-EOF-SW.                                               
008300     OPEN INPUT CONFIG.                                                   
008400     IF WS-FS = "35"                                                      
008500        MOVE SPACES TO REG-CONFIG                                         
008600        MOVE "Y" TO WS-EOF-SW                                             
008700     ELSE                                                                 
008800        IF WS-FS NOT = "00"                                               
008900           MOVE 12 TO LS-RETURN-CODE                                      
009000        END-IF                                                            
009100     END-IF.                                                              
009200 DMCFG-ABRE-CARTAO-EXIT.                                                  
009300     EXIT.                                                                
009400*                                                                         
009500*----------------------------------------------------------------         
009600* UM REGISTRO DE CARTAO POR PALAVRA-CHAVE=VALOR.  A ORDEM DAS             
009700* PALAVRAS-CHAVE NO CARTAO E LIVRE (CR-1288 DE 2001).                     
009800*----------------------------------------------------------------         
009900 DMCFG-LER-CARTAO.                                                        
010000     READ CONFIG AT END                                                   
010100         MOVE "Y" TO WS-EOF-SW                                            
010200         GO TO DMCFG-LER-CARTAO-EXIT                                      
010300     END-READ.                                                            
010400*                                                                         
010500     IF CFG-KEYWORD = "SOURCE-DIR"                                        
010600        MOVE CFG-VALUE(1:250) TO DMS-SOURCE-DIR                           
010700        MOVE "Y" TO WC-CARTAO-LIDO                                        
010800     END-IF.                                                              
010900*                                                                         
011000     IF CFG-KEYWORD = "MAX-SIZE-MB"                                       
011020        MOVE ZEROS TO WC-TAM-VALOR                                        
011040        INSPECT CFG-VALUE TALLYING WC-TAM-VALOR                           
011060            FOR CHARACTERS BEFORE INITIAL SPACES                          
011100        IF WC-TAM-VALOR > ZEROS AND WC-TAM-VALOR < 6                      
011120              AND CFG-VALUE(1:WC-TAM-VALOR) IS NUMERIC                    
011200           MOVE CFG-VALUE(1:WC-TAM-VALOR) TO DMS-MAX-SIZE-MB              
011250        ELSE                                                              
011270           MOVE 24 TO LS-RETURN-CODE                                      
011300        END-IF                                                            
011400        MOVE "Y" TO WC-CARTAO-LIDO                                        
011500     END-IF.                                                              
011600*                                                                         
011700     IF CFG-KEYWORD = "OUTPUT-FILE"                                       
011800        MOVE CFG-VALUE(1:100) TO DMS-OUTPUT-FILE                          
011900        MOVE "Y" TO WC-CARTAO-LIDO                                        
012000     END-IF.                                                              
012100 DMCFG-LER-CARTAO-EXIT.                                                   
012200     EXIT.                                                                
012300*                                                                         
012400*----------------------------------------------------------------         
012500* DEFAULT DE MAX-SIZE-MB (50) E DE OUTPUT-FILE (SCAN-REPORT.XLSX)         
012600* SO ENTRAM QUANDO O CARTAO NAO TROUXE VALOR - OS VALUES DO               
012700* DMS-PARMS NA DMSWSGER JA OS TRAZEM, BASTA NAO TER SIDO                  
012800* SOBRESCRITO POR ZEROS OU SPACES NA LEITURA.                             
012900*----------------------------------------------------------------         
013000 DMCFG-APLICA-DEFAULT.                                                    
013100     IF DMS-MAX-SIZE-MB = ZERO                                            
013200        MOVE +50 TO DMS-MAX-SIZE-MB                                       
013300     END-IF.                                                              
013400     IF DMS-OUTPUT-FILE = SPACES                                          
013500        MOVE "SCAN-REPORT.XLSX" TO DMS-OUTPUT-FILE                        
013600     END-IF.                                                              
013700 DMCFG-APLICA-DEFAULT-EXIT.                                               
013800     EXIT.                                                                
013900*                                                                         
014000*----------------------------------------------------------------         
014100* SOURCE-DIR E OBRIGATORIO - SEM ELE O JOB NAO TEM O QUE LER              
014200* (RULE 1).  RETORNA RC=16 PARA O JOB ABORTAR O PASSO.                    
014300*----------------------------------------------------------------         
014400 DMCFG-VALIDA-DIR.                                                        
014500     IF DMS-SOURCE-DIR = SPACES                                           
014600        MOVE 16 TO LS-RETURN-CODE                                         
014700     ELSE                                                                 
014800        MOVE "Y" TO WC-SOURCE-DIR-OK                                      
014900     END-IF.                                                              
015000 DMCFG-VALIDA-DIR-EXIT.                                                   
015100     EXIT.                                                                
015200*                                                                         
015300*----------------------------------------------------------------         
015400* MAX-SIZE-MB DEVE SER POSITIVO - UM LIMITE ZERO OU NEGATIVO              
015500* MARCARIA TODO ARQUIVO COMO EXCEDENTE.                                   
015600*----------------------------------------------------------------         
015700 DMCFG-VALIDA-TAMANHO.                                                    
015800     IF DMS-MAX-SIZE-MB NOT > ZERO                                        
015900        MOVE 20 TO LS-RETURN-CODE                                         
016000     END-IF.                                                              
016100 DMCFG-VALIDA-TAMANHO-EXIT.                                               
016200     EXIT.                                                                
016300*                                                                         
