000100****************************************************                      
000200* FOLHA DE INVENTARIO E FOLHA DE RESUMO - MIGRACAO   *                    
000300****************************************************                      
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. DMINVRP.                                                     
000600 AUTHOR. R A LIMOEIRO.                                                    
000700 INSTALLATION. CPD.                                                       
000800 DATE-WRITTEN. 04/22/94.                                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY. NAO CLASSIFICADO.                                              
001100*----------------------------------------------------------------         
001200* 1994-04-22 RAL  PROGRAMA ORIGINAL - CR-1140.  LE O ARQUIVO              
001300* 1994-04-22 RAL  INVENT GRAVADO PELO PASSO DE VARREDURA E                
001400* 1994-04-22 RAL  IMPRIME A FOLHA DE INVENTARIO, NOS MOLDES DO            
001500* 1994-04-22 RAL  RELATORIO DE CLIENTES (RELCLI).                         
001600* 1996-07-30 JMC  ACRESCENTADA A FOLHA DE RESUMO (TOTAIS E                
001700* 1996-07-30 JMC  QUEBRA POR TIPO DE ARQUIVO) NUM SEGUNDO                 
001800* 1996-07-30 JMC  ARQUIVO DE SAIDA, A PEDIDO DO CPD.                      
001900* 1999-01-08 RAL  VARREDURA ANO 2000 - DATAS JA GRAVADAS COM              
002000* 1999-01-08 RAL  SECULO COMPLETO PELO DMSCAN, NADA A ALTERAR.            
002100* 2003-11-14 LHS  REESCRITO PARA O PACOTE DE INVENTARIO DE                
002200* 2003-11-14 LHS  ARQUIVOS (CR-4821).  TOTAL-SIZE-MB PASSOU A             
002300* 2003-11-14 LHS  SER CALCULADO UMA UNICA VEZ A PARTIR DO                 
002400* 2003-11-14 LHS  REGISTRO-TRAILER (BYTES BRUTOS), E NAO PELA             
002500* 2003-11-14 LHS  SOMA DOS VALORES JA ARREDONDADOS DE CADA                
002600* 2003-11-14 LHS  REGISTRO-DETALHE.                                       
002700* 2003-11-18 LHS  NOMES DOS DOIS ARQUIVOS DE SAIDA PASSARAM A             
002800* 2003-11-18 LHS  SER MONTADOS A PARTIR DE DMS-OUTPUT-FILE, EM            
002900* 2003-11-18 LHS  VEZ DE FIXOS, PARA ACOMPANHAR O PARAMETRO DO            
003000* 2003-11-18 LHS  CARTAO DE CONTROLE (CR-4821 REVISAO 2).                 
003050* 2003-11-25 LHS  COLUNAS PATH/FILENAME DA FOLHA DE INVENTARIO            
003060* 2003-11-25 LHS  ALARGADAS DE 60/41 PARA 250/255 - O CORTE               
003070* 2003-11-25 LHS  ANTERIOR ESCONDIA O CAMINHO NOS PROPRIOS                
003080* 2003-11-25 LHS  REGISTROS QUE A REGRA 1 ACUSA (CR-4821 REV 3).          
003100*----------------------------------------------------------------         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     COPY "copybook\DMSSLGER.CPY".                                        
003900*----------------------------------------------------------------         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200     COPY "copybook\DMSFDGER.CPY".                                        
004300*----------------------------------------------------------------         
004400 WORKING-STORAGE SECTION.                                                 
004500     COPY "copybook\DMSWSGER.CPY".                                        
004600*                                                                         
004700*        TAMANHO, EM POSICOES, DO NOME BASE GRAVADO EM                    
004800*        DMS-OUTPUT-FILE, USADO PARA MONTAR OS DOIS NOMES DE              
004900*        SAIDA (FOLHA DE INVENTARIO E FOLHA DE RESUMO).                   
005000 77  WK-TAM-BASE             PIC 9(004) COMP VALUE ZEROS.                 
005100*                                                                         
005200*        ACUMULADORES DA FOLHA DE RESUMO (REGRAS 5 E 8).                  
005300 77  WK-TOTAL-ARQUIVOS       PIC S9(009) COMP VALUE ZERO.                 
005400 77  WK-ARQUIVOS-PENDENCIA   PIC S9(009) COMP VALUE ZERO.                 
005500 77  WK-TOTAL-BYTES          PIC S9(015) COMP VALUE ZERO.                 
005600 77  WK-TOTAL-MB             PIC S9(009)V9(002) COMP VALUE ZERO.          
005700*                                                                         
005800*        TABELA DE CONTAGEM POR TIPO (EXTENSAO) - ORDEM DE                
005900*        PRIMEIRA OCORRENCIA, CONFORME A REGRA 4.                         
006000 01  WK-TIPOS-TABELA.                                                     
006100     05  WK-TIPOS-QTDE       PIC 9(004) COMP VALUE ZEROS.                 
006200     05  WK-TIPOS-ENTRY OCCURS 50 TIMES                                   
006300                INDEXED BY WK-TIPOS-IDX.                                  
006400         10  WK-TIPOS-NOME   PIC X(010).                                  
006500         10  WK-TIPOS-CONT   PIC S9(009) COMP.                            
006600         10  FILLER          PIC X(002).                                  
006700*                                                                         
006800 77  WK-EXTENSAO-BUSCA       PIC X(010) VALUE SPACES.                     
006900 77  WK-TIPO-ACHADO          PIC X(001) VALUE "N".                        
007000     88  TIPO-ACHADO                     VALUE "Y".                       
007100*                                                                         
007200*        CAMPOS DE EDICAO NUMERICA PARA A FOLHA DE RESUMO -               
007300*        MESMA IDEIA DA EDICAO DE PAGINAS DO DOCXCHK.                     
007400 77  WE-TOTAL-ARQUIVOS       PIC Z(008)9.                                 
007500 77  WE-TOTAL-MB             PIC Z(006)9.99.                              
007600 77  WE-ARQUIVOS-PEND        PIC Z(008)9.                                 
007700 77  WE-TIPOS-CONT           PIC Z(008)9.                                 
007800*                                                                         
007900*----------------------------------------------------------------         
008000*        CABECALHO E LINHA-DETALHE DA FOLHA DE INVENTARIO -               
008100*        MESMA FAMILIA CABEC/DETAL DO RELCLI, RENOMEADA PARA              
008200*        AS SETE COLUNAS DO INVENTARIO DE ARQUIVOS.                       
008300*----------------------------------------------------------------         
008400 01  DMI-CABEC-INV.                                                       
008450*    2003-11-25 LHS  PATH/FILENAME HEADER FILLERS WIDENED TO              
008460*    2003-11-25 LHS  MATCH INV_PATH/INV_FILE_NAME IN FULL - THE           
008470*    2003-11-25 LHS  OLD 60/41 WIDTH TRUNCATED EVERY LONG PATH            
008480*    2003-11-25 LHS  ON THE SHEET, INCLUDING THE VERY RECORDS             
008490*    2003-11-25 LHS  RULE 1 FLAGS (CR-4821).                              
008500     05  FILLER              PIC X(250) VALUE "Path".                     
008600     05  FILLER              PIC X(255) VALUE "Filename".                 
008700     05  FILLER              PIC X(013) VALUE "Size (MB)".                
008800     05  FILLER              PIC X(011) VALUE "Type".                     
008900     05  FILLER              PIC X(020) VALUE "Created Date".             
009000     05  FILLER              PIC X(020) VALUE "Modified Date".            
009100     05  FILLER              PIC X(535) VALUE "Issues Found".             
009200*                                                                         
009300 01  DMI-LINHA-INV.                                                       
009400     05  DMI-COL-PATH        PIC X(250).                                  
009500     05  DMI-COL-FILENAME    PIC X(255).                                  
009600     05  DMI-COL-TAMANHO     PIC -(009)9.99.                              
009700     05  DMI-COL-TIPO        PIC X(011).                                  
009800     05  DMI-COL-CRIACAO     PIC X(020).                                  
009900     05  DMI-COL-ALTERACAO   PIC X(020).                                  
010000     05  DMI-COL-PENDENCIA   PIC X(530).                                  
010100     05  FILLER              PIC X(005).                                  
010200*                                                                         
010300*----------------------------------------------------------------         
010400*        FOLHA DE RESUMO - SECAO 1 (METRICA/VALOR) E SECAO 2              
010500*        (TIPO/CONTAGEM), SEPARADAS POR UMA LINHA EM BRANCO.              
010600*----------------------------------------------------------------         
010700 01  DMI-CABEC-RESUMO.                                                    
010800     05  FILLER              PIC X(024) VALUE "Metric".                   
010900     05  FILLER              PIC X(015) VALUE "Value".                    
011000     05  FILLER              PIC X(093) VALUE SPACES.                     
011100*                                                                         
011200 01  DMI-LINHA-RESUMO.                                                    
011300     05  DMI-RES-METRICA     PIC X(024).                                  
011400     05  DMI-RES-VALOR       PIC X(015).                                  
011500     05  FILLER              PIC X(093).                                  
011600*                                                                         
011700 01  DMI-LINHA-BRANCO        PIC X(132) VALUE SPACES.                     
011800*                                                                         
011900 01  DMI-CABEC-TIPO.                                                      
012000     05  FILLER              PIC X(010) VALUE "Type".                     
012100     05  FILLER              PIC X(010) VALUE "Count".                    
012200     05  FILLER              PIC X(112) VALUE SPACES.                     
012300*                                                                         
012400 01  DMI-LINHA-TIPO.                                                      
012500     05  DMI-TIPO-NOME       PIC X(010).                                  
012600     05  DMI-TIPO-QTDE       PIC X(010).                                  
012700     05  FILLER              PIC X(112).                                  
012800*----------------------------------------------------------------         
012900 LINKAGE SECTION.                                                         
013000 01  LS-DMS-PARMS.                                                        
013100     05  LS-SOURCE-DIR       PIC X(250).                                  
013200     05  LS-MAX-SIZE-MB      PIC S9(005) COMP.                            
013300     05  LS-OUTPUT-FILE      PIC X(100).                                  
013400     05  FILLER              PIC X(010).                                  
013500 01  LS-RETURN-CODE          PIC S9(004) COMP.                            
013600*----------------------------------------------------------------         
013700 PROCEDURE DIVISION USING LS-DMS-PARMS                                    
013800                           LS-RETURN-CODE.                                
013900*                                                                         
014000 DMINV-000.                                                               
014100     MOVE ZERO TO LS-RETURN-CODE.                                         
014200     PERFORM DMINV-MONTA-NOMES THRU DMINV-MONTA-NOMES-EXIT.               
014300     PERFORM DMINV-ABERTURA    THRU DMINV-ABERTURA-EXIT.                  
014400     IF LS-RETURN-CODE NOT = ZERO                                         
014500        GO TO DMINV-FIM.                                                  
014600*                                                                         
014700     READ INVENT AT END                                                   
014800         MOVE "Y" TO WS-EOF-SW                                            
014900     END-READ.                                                            
015000     PERFORM DMINV-LOOP-INVENTARIO                                        
015100         THRU DMINV-LOOP-INVENTARIO-EXIT                                  
015200             UNTIL EOF-SW.                                                
015300*                                                                         
015400     PERFORM DMINV-ESCREVE-RESUMO THRU DMINV-ESCREVE-RESUMO-EXIT.         
015500*                                                                         
015600     CLOSE INVENT INVREPT SUMREPT.                                        
015700*                                                                         
015800 DMINV-FIM.                                                               
015900     EXIT PROGRAM.                                                        
016000*                                                                         
016100*----------------------------------------------------------------         
016200* MONTA OS DOIS NOMES DE SAIDA (FOLHA DE INVENTARIO E FOLHA DE            
016300* RESUMO) A PARTIR DO NOME BASE DO CARTAO DE CONTROLE.                    
016400*----------------------------------------------------------------         
016420*----------------------------------------------------------------         
016440* DERIVA OS NOMES DOS DOIS ARQUIVOS DE SAIDA (FOLHA DE INVENTARIO         
016460* E FOLHA DE RESUMO) A PARTIR DE LS-OUTPUT-FILE, TROCANDO A               
016480* EXTENSAO PELOS SUFIXOS -INVENTORY.TXT/-SUMMARY.TXT.                     
016490*----------------------------------------------------------------         
016500 DMINV-MONTA-NOMES.                                                       
016600     MOVE ZEROS TO WK-TAM-BASE.                                           
016700     INSPECT LS-OUTPUT-FILE TALLYING WK-TAM-BASE                          
016800         FOR CHARACTERS BEFORE INITIAL SPACES.                            
016900     IF WK-TAM-BASE = ZEROS OR WK-TAM-BASE > 80                           
017000        MOVE 16 TO WK-TAM-BASE                                            
017100        MOVE "SCAN-REPORT.XLSX" TO LS-OUTPUT-FILE                         
017200     END-IF.                                                              
017300     MOVE SPACES TO DMS-OUTPUT-INVREPT.                                   
017400     STRING LS-OUTPUT-FILE(1:WK-TAM-BASE) DELIMITED BY SIZE               
017500             "-INVENTORY.TXT"        DELIMITED BY SIZE                    
017600             INTO DMS-OUTPUT-INVREPT.                                     
017700     MOVE SPACES TO DMS-OUTPUT-SUMREPT.                                   
017800     STRING LS-OUTPUT-FILE(1:WK-TAM-BASE) DELIMITED BY SIZE               
017900             "-SUMMARY.TXT"          DELIMITED BY SIZE                    
018000             INTO DMS-OUTPUT-SUMREPT.                                     
018100 DMINV-MONTA-NOMES-EXIT.                                                  
018200     EXIT.                                                                
018300*                                                                         
018400*----------------------------------------------------------------         
018500* ABRE O ARQUIVO DE TRABALHO INVENT (GRAVADO PELO DMSCAN) E OS            
018600* DOIS ARQUIVOS DE SAIDA, E IMPRIME OS CABECALHOS.                        
018700*----------------------------------------------------------------         
018800 DMINV-ABERTURA.                                                          
018900     MOVE "N" TO WS-EOF-SW.                                               
019000     MOVE ZERO TO WK-TOTAL-ARQUIVOS WK-ARQUIVOS-PENDENCIA.                
019100     MOVE ZERO TO WK-TOTAL-BYTES WK-TOTAL-MB.                             
019200     MOVE ZEROS TO WK-TIPOS-QTDE.                                         
019300*                                                                         
019400     OPEN INPUT INVENT.                                                   
019500     IF WS-RESULTADO-ACESSO NOT = "00"                                    
019600        MOVE 16 TO LS-RETURN-CODE                                         
019700        GO TO DMINV-ABERTURA-EXIT                                         
019800     END-IF.                                                              
019900*                                                                         
020000     OPEN OUTPUT INVREPT.                                                 
020100     IF WS-FS NOT = "00"                                                  
020200        MOVE 16 TO LS-RETURN-CODE                                         
020300        GO TO DMINV-ABERTURA-EXIT                                         
020400     END-IF.                                                              
020500     WRITE REG-INVREPT FROM DMI-CABEC-INV.                                
020600*                                                                         
020700     OPEN OUTPUT SUMREPT.                                                 
020800     IF WS-FS-ERRO NOT = "00"                                             
020900        MOVE 16 TO LS-RETURN-CODE                                         
021000        GO TO DMINV-ABERTURA-EXIT                                         
021100     END-IF.                                                              
021200 DMINV-ABERTURA-EXIT.                                                     
021300     EXIT.                                                                
021400*                                                                         
021500*----------------------------------------------------------------         
021600* UM REGISTRO DO INVENT POR ITERACAO - DESPACHA PELO TIPO DE              
021700* REGISTRO (REGRA "D" = DETALHE, "T" = TRAILER) E LE O PROXIMO.           
021800*----------------------------------------------------------------         
021900 DMINV-LOOP-INVENTARIO.                                                   
022000     IF INV-DETAIL-ROW                                                    
022100        PERFORM DMINV-PROCESSA-DETALHE                                    
022200            THRU DMINV-PROCESSA-DETALHE-EXIT                              
022300     ELSE                                                                 
022400        PERFORM DMINV-PROCESSA-TRAILER                                    
022410            THRU DMINV-PROCESSA-TRAILER-EXIT                              
022600     END-IF.                                                              
022700*                                                                         
022800     READ INVENT AT END                                                   
022900         MOVE "Y" TO WS-EOF-SW                                            
023000     END-READ.                                                            
023100 DMINV-LOOP-INVENTARIO-EXIT.                                              
023200     EXIT.                                                                
023300*                                                                         
023400*----------------------------------------------------------------         
023500* UMA LINHA-DETALHE DA FOLHA DE INVENTARIO, MAIS A ACUMULACAO             
023600* PARA A FOLHA DE RESUMO (REGRAS 4 E 8).                                  
023700*----------------------------------------------------------------         
023800 DMINV-PROCESSA-DETALHE.                                                  
023900     ADD 1 TO WK-TOTAL-ARQUIVOS.                                          
024000     IF INV_ISSUES_TEXT NOT = SPACES                                      
024100        ADD 1 TO WK-ARQUIVOS-PENDENCIA                                    
024200     END-IF.                                                              
024300     PERFORM DMINV-MONTA-TIPOS  THRU DMINV-MONTA-TIPOS-EXIT.              
024400     PERFORM DMINV-IMPRIME-LINHA THRU DMINV-IMPRIME-LINHA-EXIT.           
024500 DMINV-PROCESSA-DETALHE-EXIT.                                             
024600     EXIT.                                                                
024700*                                                                         
024800*----------------------------------------------------------------         
024900* O REGISTRO-TRAILER CARREGA O TOTAL DE BYTES BRUTO - O                   
025000* TOTAL-SIZE-MB DA FOLHA DE RESUMO E CALCULADO UMA UNICA VEZ              
025100* AQUI (REGRA 5), E NAO PELA SOMA DOS VALORES JA ARREDONDADOS             
025200* DE CADA LINHA-DETALHE.                                                  
025300*----------------------------------------------------------------         
025400 DMINV-PROCESSA-TRAILER.                                                  
025500     MOVE INV_TOTAL_BYTES TO WK-TOTAL-BYTES.                              
025600     COMPUTE WK-TOTAL-MB ROUNDED =                                        
025700             WK-TOTAL-BYTES / 1048576.                                    
025800 DMINV-PROCESSA-TRAILER-EXIT.                                             
025900     EXIT.                                                                
026000*                                                                         
026100*----------------------------------------------------------------         
026200* TABELA DE CONTAGEM POR TIPO - UMA ENTRADA POR EXTENSAO, NA              
026300* ORDEM DA PRIMEIRA OCORRENCIA (REGRA 4).  EXTENSAO EM BRANCO             
026400* VIRA "(none)".  BUSCA LINEAR - A TABELA CABE EM 50 TIPOS.               
026500*----------------------------------------------------------------         
026600 DMINV-MONTA-TIPOS.                                                       
026700     MOVE INV_EXTENSION TO WK-EXTENSAO-BUSCA.                             
026800     IF WK-EXTENSAO-BUSCA = SPACES                                        
026900        MOVE "(none)" TO WK-EXTENSAO-BUSCA                                
027000     END-IF.                                                              
027100     MOVE "N" TO WK-TIPO-ACHADO.                                          
027200     IF WK-TIPOS-QTDE > ZEROS                                             
027300        PERFORM DMINV-BUSCA-TIPO                                          
027400            VARYING WK-TIPOS-IDX FROM 1 BY 1                              
027500                UNTIL WK-TIPOS-IDX > WK-TIPOS-QTDE                        
027600                   OR TIPO-ACHADO                                         
027700     END-IF.                                                              
027800     IF NOT TIPO-ACHADO AND WK-TIPOS-QTDE < 50                            
027900        ADD 1 TO WK-TIPOS-QTDE                                            
028000        MOVE WK-EXTENSAO-BUSCA TO WK-TIPOS-NOME(WK-TIPOS-QTDE)            
028100        MOVE 1 TO WK-TIPOS-CONT(WK-TIPOS-QTDE)                            
028200     END-IF.                                                              
028300 DMINV-MONTA-TIPOS-EXIT.                                                  
028400     EXIT.                                                                
028500*                                                                         
028520*----------------------------------------------------------------         
028540* PARAGRAFO DE PERFORM-VARYING CHAMADO POR DMINV-MONTA-TIPOS -            
028560* TESTA UMA ENTRADA DA TABELA DE TIPOS CONTRA A EXTENSAO DA VEZ.          
028580*----------------------------------------------------------------         
028600 DMINV-BUSCA-TIPO.                                                        
028700     IF WK-TIPOS-NOME(WK-TIPOS-IDX) = WK-EXTENSAO-BUSCA                   
028800        ADD 1 TO WK-TIPOS-CONT(WK-TIPOS-IDX)                              
028900        MOVE "Y" TO WK-TIPO-ACHADO                                        
029000     END-IF.                                                              
029100*                                                                         
029200*----------------------------------------------------------------         
029300* MONTA E GRAVA UMA LINHA-DETALHE DA FOLHA DE INVENTARIO - SETE           
029400* COLUNAS, NA ORDEM DA VARREDURA (SEM QUEBRA DE CONTROLE).  O             
029500* TAMANHO FICA EM BRANCO QUANDO INV_SIZE_MB E -1 (REGRA 5).               
029600*----------------------------------------------------------------         
029700 DMINV-IMPRIME-LINHA.                                                     
029800     MOVE SPACES         TO DMI-LINHA-INV.                                
029900     MOVE INV_PATH       TO DMI-COL-PATH.                                 
030000     MOVE INV_FILE_NAME  TO DMI-COL-FILENAME.                             
030100     IF INV_SIZE_MB = -1                                                  
030200        MOVE SPACES      TO DMI-COL-TAMANHO                               
030300     ELSE                                                                 
030400        MOVE INV_SIZE_MB TO DMI-COL-TAMANHO                               
030500     END-IF.                                                              
030600     MOVE INV_EXTENSION     TO DMI-COL-TIPO.                              
030700     MOVE INV_CREATED_DATE  TO DMI-COL-CRIACAO.                           
030800     MOVE INV_MODIFIED_DATE TO DMI-COL-ALTERACAO.                         
030900     MOVE INV_ISSUES_TEXT   TO DMI-COL-PENDENCIA.                         
031000     WRITE REG-INVREPT FROM DMI-LINHA-INV.                                
031100 DMINV-IMPRIME-LINHA-EXIT.                                                
031200     EXIT.                                                                
031300*                                                                         
031400*----------------------------------------------------------------         
031500* FOLHA DE RESUMO - SECAO 1 (METRICA/VALOR), LINHA EM BRANCO,             
031600* SECAO 2 (TIPO/CONTAGEM), NA ORDEM DE PRIMEIRA OCORRENCIA.               
031700*----------------------------------------------------------------         
031800 DMINV-ESCREVE-RESUMO.                                                    
031900     WRITE REG-SUMREPT FROM DMI-CABEC-RESUMO.                             
032000*                                                                         
032100     MOVE WK-TOTAL-ARQUIVOS TO WE-TOTAL-ARQUIVOS.                         
032200     MOVE "Total files scanned"   TO DMI-RES-METRICA.                     
032300     MOVE WE-TOTAL-ARQUIVOS       TO DMI-RES-VALOR.                       
032400     WRITE REG-SUMREPT FROM DMI-LINHA-RESUMO.                             
032500*                                                                         
032600     MOVE WK-TOTAL-MB TO WE-TOTAL-MB.                                     
032700     MOVE "Total size (MB)"       TO DMI-RES-METRICA.                     
032800     MOVE WE-TOTAL-MB             TO DMI-RES-VALOR.                       
032900     WRITE REG-SUMREPT FROM DMI-LINHA-RESUMO.                             
033000*                                                                         
033100     MOVE WK-ARQUIVOS-PENDENCIA TO WE-ARQUIVOS-PEND.                      
033200     MOVE "Files with issues"     TO DMI-RES-METRICA.                     
033300     MOVE WE-ARQUIVOS-PEND        TO DMI-RES-VALOR.                       
033400     WRITE REG-SUMREPT FROM DMI-LINHA-RESUMO.                             
033500*                                                                         
033600     WRITE REG-SUMREPT FROM DMI-LINHA-BRANCO.                             
033700*                                                                         
033800     WRITE REG-SUMREPT FROM DMI-CABEC-TIPO.                               
033900     IF WK-TIPOS-QTDE > ZEROS                                             
034000        PERFORM DMINV-IMPRIME-TIPO                                        
034100            VARYING WK-TIPOS-IDX FROM 1 BY 1                              
034200                UNTIL WK-TIPOS-IDX > WK-TIPOS-QTDE                        
034300     END-IF.                                                              
034400 DMINV-ESCREVE-RESUMO-EXIT.                                               
034500     EXIT.                                                                
034600*                                                                         
034700 DMINV-IMPRIME-TIPO.                                                      
034800     MOVE WK-TIPOS-CONT(WK-TIPOS-IDX) TO WE-TIPOS-CONT.                   
034900     MOVE WK-TIPOS-NOME(WK-TIPOS-IDX) TO DMI-TIPO-NOME.                   
035000     MOVE WE-TIPOS-CONT                TO DMI-TIPO-QTDE.                  
035100     WRITE REG-SUMREPT FROM DMI-LINHA-TIPO.                               
