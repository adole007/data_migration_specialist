000100****************************************************                      
000200* VARREDURA DO DIRETORIO-FONTE PARA O INVENTARIO DE *                     
000300* ARQUIVOS DE MIGRACAO                              *                     
000400****************************************************                      
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. DMSCAN.                                                      
000700 AUTHOR. R A LIMOEIRO.                                                    
000800 INSTALLATION. CPD.                                                       
000900 DATE-WRITTEN. 04/18/94.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. NAO CLASSIFICADO.                                              
001200*----------------------------------------------------------------         
001300* 1994-04-18 RAL  PROGRAMA ORIGINAL - CR-1140.  ADAPTADO DA               
001400* 1994-04-18 RAL  ROTINA DE IMPORTACAO DO CADASTRO DE CLIENTES            
001500* 1994-04-18 RAL  PARA LER O EXTRATO DO DIRETORIO-FONTE (DIREXTR)         
001600* 1994-04-18 RAL  E GRAVAR O ARQUIVO DE INVENTARIO (INVENT).              
001700* 1994-06-09 RAL  INCLUIDA REGRA DE TAMANHO MAXIMO (MAX-SIZE-MB).         
001800* 1995-02-14 JMC  CORRIGIDA EXTRACAO DE EXTENSAO QUANDO O NOME            
001900* 1995-02-14 JMC  DO ARQUIVO TEM MAIS DE UM PONTO (CR-1201).              
002000* 1996-07-30 JMC  ARQUIVO SEM EXTENSAO PASSOU A GRAVAR EXTENSAO           
002100* 1996-07-30 JMC  EM BRANCO EM VEZ DE ABORTAR O REGISTRO.                 
002200* 1999-01-08 RAL  VARREDURA ANO 2000 - DATAS DO EXTRATO JA VEM            
002300* 1999-01-08 RAL  EM FORMATO AAAA-MM-DD, NADA A ALTERAR.                  
002400* 2001-05-03 JMC  CARACTERES ESPECIAIS NO CAMINHO PASSARAM A SER          
002500* 2001-05-03 JMC  TESTADOS CONTRA TABELA, NAO MAIS CASO A CASO.           
002600* 2003-11-14 LHS  INCLUIDO ENRIQUECIMENTO OOXML (DOCXCHK/XLSXCHK)         
002700* 2003-11-14 LHS  E REGISTRO TRAILER DE TOTAIS PARA CR-4821.              
002800*----------------------------------------------------------------         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     COPY "copybook\DMSSLGER.CPY".                                        
003600*----------------------------------------------------------------         
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900     COPY "copybook\DMSFDGER.CPY".                                        
004000*----------------------------------------------------------------         
004100 WORKING-STORAGE SECTION.                                                 
004200     COPY "copybook\DMSWSGER.CPY".                                        
004300*                                                                         
004400*        TABELA DE CARACTERES PROIBIDOS NO CAMINHO (RULE 2).              
004500 01  WT-CARACTERES-PROIBIDOS.                                             
004600     05  FILLER              PIC X(001) VALUE "<".                        
004700     05  FILLER              PIC X(001) VALUE ">".                        
004800     05  FILLER              PIC X(001) VALUE ":".                        
004900     05  FILLER              PIC X(001) VALUE """".                       
005000     05  FILLER              PIC X(001) VALUE "/".                        
005100     05  FILLER              PIC X(001) VALUE "\".                        
005200     05  FILLER              PIC X(001) VALUE "|".                        
005300     05  FILLER              PIC X(001) VALUE "?".                        
005400     05  FILLER              PIC X(001) VALUE "*".                        
005500 01  WT-CARACTERES-TAB REDEFINES WT-CARACTERES-PROIBIDOS.                 
005600     05  WT-CARACTER OCCURS 9 TIMES PIC X(001).                           
005700*                                                                         
005800 77  WK-IND-CARACTER         PIC 9(004) COMP VALUE ZEROS.                 
005900 77  WK-TAM-NOME             PIC 9(004) COMP VALUE ZEROS.                 
006000 77  WK-ULT-PONTO            PIC 9(004) COMP VALUE ZEROS.                 
006100*                                                                         
006200 77  WK-BARRA                PIC 9(004) COMP VALUE ZEROS.                 
006300 77  WK-POS                  PIC 9(004) COMP VALUE ZEROS.                 
006400*                                                                         
006500 77  WK-TOTAL-BYTES          PIC S9(015) COMP VALUE ZERO.                 
006600 77  WK-REG-GRAVADOS         PIC 9(009) COMP VALUE ZEROS.                 
006700*                                                                         
006800 77  WK-MENSAGEM-ERRO        PIC X(120) VALUE SPACES.                     
006900 77  WK-CHARS-ENCONTRADOS    PIC X(010) VALUE SPACES.                     
007000 77  WK-CHARS-TAM            PIC 9(004) COMP VALUE ZEROS.                 
007100 77  WK-NUM-ENTRADA          PIC S9(009) COMP VALUE ZERO.                 
007200 77  WK-NUM-TEXTO            PIC X(010) VALUE SPACES.                     
007300 77  WK-DOCX-RC              PIC S9(004) COMP VALUE ZERO.                 
007400 77  WK-XLSX-RC              PIC S9(004) COMP VALUE ZERO.                 
007500 77  WK-SHEET-COUNT          PIC S9(005) COMP VALUE ZERO.                 
007600 77  WK-PAGES                PIC S9(005) COMP VALUE ZERO.                 
007700 77  WK-AUTHOR               PIC X(100) VALUE SPACES.                     
007800 77  WK-ENCRYPTED-FLAG       PIC X(001) VALUE "N".                        
007900     88  WK-ENCRYPTED                VALUE "Y".                           
008000 77  WK-MANIFEST-PATH        PIC X(260) VALUE SPACES.                     
008100 77  WK-NUM-EDIT             PIC Z(009)9 VALUE ZEROS.                     
008200 77  WK-TAM-NUM              PIC 9(004) COMP VALUE ZEROS.                 
008300*                                                                         
008400*        TAMANHO EM MB NAO ARREDONDADO - O ARREDONDAMENTO SO              
008500*        ACONTECE NA HORA DE IMPRIMIR (RULE 5), POR ISSO FICA             
008600*        EM WORKING-STORAGE E NAO DIRETO NO REGISTRO.                     
008700 77  WK-SIZE-MB              PIC S9(009)V9(006) COMP                      
008800                                 VALUE ZERO.                              
008900*----------------------------------------------------------------         
009000 LINKAGE SECTION.                                                         
009100 01  LS-DMS-PARMS.                                                        
009200     05  LS-SOURCE-DIR       PIC X(250).                                  
009300     05  LS-MAX-SIZE-MB      PIC S9(005) COMP.                            
009400     05  LS-OUTPUT-FILE      PIC X(100).                                  
009500     05  FILLER              PIC X(010).                                  
009600 01  LS-RETURN-CODE          PIC S9(004) COMP.                            
009700*----------------------------------------------------------------         
009800 PROCEDURE DIVISION USING LS-DMS-PARMS LS-RETURN-CODE.                    
009900*                                                                         
010000 DMSCN-000.                                                               
010100     MOVE ZERO TO LS-RETURN-CODE.                                         
010200     MOVE LS-SOURCE-DIR  TO DMS-SOURCE-DIR.                               
010300     MOVE LS-MAX-SIZE-MB TO DMS-MAX-SIZE-MB.                              
010400     MOVE LS-OUTPUT-FILE TO DMS-OUTPUT-FILE.                              
010500*                                                                         
010600     PERFORM DMSCN-ABERTURA THRU DMSCN-ABERTURA-EXIT.                     
010700     IF LS-RETURN-CODE NOT = ZERO                                         
010800        GO TO DMSCN-FIM.                                                  
010900*                                                                         
011000     MOVE "N" TO WS-EOF-SW.                                               
011100     READ DIREXTR AT END                                                  
011200         MOVE "Y" TO WS-EOF-SW                                            
011300     END-READ.                                                            
011400*                                                                         
011500     PERFORM DMSCN-LOOP-ARVORE THRU DMSCN-LOOP-ARVORE-EXIT                
011600         UNTIL EOF-SW.                                                    
011700*                                                                         
011800     PERFORM DMSCN-TRAILER THRU DMSCN-TRAILER-EXIT.                       
011900     CLOSE DIREXTR INVENT.                                                
012000*                                                                         
012100 DMSCN-FIM.                                                               
012200     EXIT PROGRAM.                                                        
012300*                                                                         
012400*----------------------------------------------------------------         
012500* ABRE O EXTRATO DO DIRETORIO-FONTE E O ARQUIVO DE INVENTARIO.            
012600* UM ERRO NA ABERTURA DE QUALQUER UM DOS DOIS ABORTA O PASSO.             
012700*----------------------------------------------------------------         
012800 DMSCN-ABERTURA.                                                          
012900     OPEN INPUT DIREXTR.                                                  
013000     IF WS-RESULTADO-ACESSO NOT = "00"                                    
013100        MOVE 30 TO LS-RETURN-CODE                                         
013200        GO TO DMSCN-ABERTURA-EXIT.                                        
013300*                                                                         
013400     OPEN OUTPUT INVENT.                                                  
013500     IF WS-FS NOT = "00"                                                  
013600        MOVE 32 TO LS-RETURN-CODE                                         
013700        CLOSE DIREXTR                                                     
013800     END-IF.                                                              
013900 DMSCN-ABERTURA-EXIT.                                                     
014000     EXIT.                                                                
014100*                                                                         
014200*----------------------------------------------------------------         
014300* UM REGISTRO DO EXTRATO POR ARQUIVO ENCONTRADO SOB O DIRETORIO-          
014400* FONTE.  QUANDO O EXTRATO JA TRAZ MARCA DE INACESSIVEL, GRAVA            
014500* REGISTRO DE FALLBACK (MONTA-REGISTRO-INACESSIVEL) EM VEZ DE             
014600* VALIDAR - O ARQUIVO RUIM NAO DEVE DERRUBAR O RESTO DA VARREDURA.        
014700*----------------------------------------------------------------         
014800 DMSCN-LOOP-ARVORE.                                                       
014900     IF DX-INACCESSIBLE                                                   
015000        PERFORM DMSCN-REG-INACESSIVEL                                     
015100            THRU DMSCN-REG-INACESSIVEL-EXIT                               
015200     ELSE                                                                 
015300        PERFORM DMSCN-MONTA-REGISTRO                                      
015400            THRU DMSCN-MONTA-REGISTRO-EXIT                                
015500     END-IF.                                                              
015600*                                                                         
015700     READ DIREXTR AT END                                                  
015800         MOVE "Y" TO WS-EOF-SW                                            
015900     END-READ.                                                            
016000 DMSCN-LOOP-ARVORE-EXIT.                                                  
016100     EXIT.                                                                
016200*                                                                         
016300*----------------------------------------------------------------         
016400* MONTA O REGISTRO DE DETALHE A PARTIR DE UMA LINHA DE EXTRATO            
016500* ACESSIVEL - CAMINHO, NOME, EXTENSAO, TAMANHO, DATAS - E CHAMA           
016600* AS ROTINAS DE VALIDACAO E ENRIQUECIMENTO.                               
016700*----------------------------------------------------------------         
016800 DMSCN-MONTA-REGISTRO.                                                    
016900     MOVE "D"        TO INV_REC_TYPE.                                     
017000     MOVE SPACES     TO INV_DETAIL_AREA.                                  
017100     MOVE DX-PATH    TO INV_PATH.                                         
017200     MOVE DX-CREATED-DATE  TO INV_CREATED_DATE.                           
017300     MOVE DX-MODIFIED-DATE TO INV_MODIFIED_DATE.                          
017400*                                                                         
017500     PERFORM DMSCN-EXTRAI-NOME   THRU DMSCN-EXTRAI-NOME-EXIT.             
017600     PERFORM DMSCN-REGRA-EXTENSAO                                         
017700         THRU DMSCN-REGRA-EXTENSAO-EXIT.                                  
017800*                                                                         
017900     COMPUTE WK-SIZE-MB =                                                 
018000         DX-SIZE-BYTES / 1048576                                          
018100         ON SIZE ERROR MOVE ZERO TO WK-SIZE-MB.                           
018200     COMPUTE INV_SIZE_MB ROUNDED = WK-SIZE-MB                             
018300         ON SIZE ERROR MOVE ZERO TO INV_SIZE_MB.                          
018400     ADD DX-SIZE-BYTES TO WK-TOTAL-BYTES.                                 
018500*                                                                         
018600     PERFORM DMSCN-VALIDA-REGISTRO                                        
018700         THRU DMSCN-VALIDA-REGISTRO-EXIT.                                 
018800     PERFORM DMSCN-ENRIQUECE-OOXML                                        
018900         THRU DMSCN-ENRIQUECE-OOXML-EXIT.                                 
019000*                                                                         
019100     WRITE REG-INVENT FROM DMS-INVENT-REC.                                
019200     ADD 1 TO WK-REG-GRAVADOS.                                            
019300 DMSCN-MONTA-REGISTRO-EXIT.                                               
019400     EXIT.                                                                
019500*                                                                         
019600*----------------------------------------------------------------         
019700* O EXTRATO JA VEM COM A RAZAO DA INACESSIBILIDADE (PERMISSAO             
019800* NEGADA, ARQUIVO SUMIU ENTRE A LISTAGEM E A LEITURA, ETC.) -             
019900* GRAVA REGISTRO DE FALLBACK COM TAMANHO -1 (SINAL DE "SEM                
020000* TAMANHO") E A RAZAO NO TEXTO DE PENDENCIAS.                             
020100*----------------------------------------------------------------         
020200 DMSCN-REG-INACESSIVEL.                                                   
020300     MOVE "D"        TO INV_REC_TYPE.                                     
020400     MOVE SPACES     TO INV_DETAIL_AREA.                                  
020500     MOVE DX-PATH    TO INV_PATH.                                         
020600     MOVE SPACES     TO INV_CREATED_DATE INV_MODIFIED_DATE.               
020700     MOVE -1         TO INV_SIZE_MB.                                      
020800*                                                                         
020900     PERFORM DMSCN-EXTRAI-NOME   THRU DMSCN-EXTRAI-NOME-EXIT.             
021000     PERFORM DMSCN-REGRA-EXTENSAO                                         
021100         THRU DMSCN-REGRA-EXTENSAO-EXIT.                                  
021200*                                                                         
021300     MOVE ZEROS TO WK-TAM-NOME.                                           
021400     INSPECT DX-ERROR-REASON TALLYING WK-TAM-NOME                         
021500         FOR CHARACTERS BEFORE INITIAL SPACES.                            
021600     IF WK-TAM-NOME = ZEROS                                               
021700        MOVE "Inaccessible: unknown reason" TO INV_ISSUES_TEXT            
021800     ELSE                                                                 
021900        STRING "Inaccessible: "     DELIMITED BY SIZE                     
022000               DX-ERROR-REASON(1:WK-TAM-NOME) DELIMITED BY SIZE           
022100            INTO INV_ISSUES_TEXT                                          
022200     END-IF.                                                              
022300*                                                                         
022400     WRITE REG-INVENT FROM DMS-INVENT-REC.                                
022500     ADD 1 TO WK-REG-GRAVADOS.                                            
022600 DMSCN-REG-INACESSIVEL-EXIT.                                              
022700     EXIT.                                                                
022800*                                                                         
022900*----------------------------------------------------------------         
023000* SEPARA O NOME DO ARQUIVO DO CAMINHO COMPLETO - TUDO APOS A              
023100* ULTIMA BARRA (OU CONTRABARRA) DO EXTRATO.                               
023200*----------------------------------------------------------------         
023300 DMSCN-EXTRAI-NOME.                                                       
023400     MOVE ZEROS TO WK-BARRA.                                              
023500     INSPECT DX-PATH TALLYING WK-TAM-NOME                                 
023600         FOR CHARACTERS BEFORE INITIAL SPACES.                            
023700*                                                                         
023800     PERFORM DMSCN-ACHA-BARRA                                             
023900         VARYING WK-POS FROM 1 BY 1                                       
024000             UNTIL WK-POS > WK-TAM-NOME.                                  
024100*                                                                         
024200     IF WK-BARRA = ZEROS                                                  
024300        MOVE DX-PATH(1:WK-TAM-NOME) TO INV_FILE_NAME                      
024400     ELSE                                                                 
024500        COMPUTE WK-POS = WK-TAM-NOME - WK-BARRA                           
024600        MOVE DX-PATH(WK-BARRA + 1:WK-POS) TO INV_FILE_NAME                
024700     END-IF.                                                              
024800 DMSCN-EXTRAI-NOME-EXIT.                                                  
024900     EXIT.                                                                
025000*                                                                         
025020*----------------------------------------------------------------         
025040* PARAGRAFO DE PERFORM-VARYING CHAMADO POR DMSCN-EXTRAI-NOME -            
025060* GUARDA EM WK-BARRA A ULTIMA POSICAO DE "/" OU "\" ENCONTRADA            
025080* NO CAMINHO, QUALQUER QUE SEJA O SEPARADOR USADO PELO EXTRATO.           
025090*----------------------------------------------------------------         
025100 DMSCN-ACHA-BARRA.                                                        
025200     IF DX-PATH(WK-POS:1) = "/" OR DX-PATH(WK-POS:1) = "\"                
025300        MOVE WK-POS TO WK-BARRA                                           
025400     END-IF.                                                              
025500*                                                                         
025600*----------------------------------------------------------------         
025700* BUSINESS RULE 4 - EXTENSAO E O TRECHO APOS O ULTIMO PONTO DO            
025800* NOME DO ARQUIVO, EM MAIUSCULAS; SEM PONTO, EXTENSAO EM BRANCO.          
025900*----------------------------------------------------------------         
026000 DMSCN-REGRA-EXTENSAO.                                                    
026100     MOVE ZEROS TO WK-ULT-PONTO WK-TAM-NOME.                              
026200     MOVE SPACES TO INV_EXTENSION.                                        
026300     INSPECT INV_FILE_NAME TALLYING WK-TAM-NOME                           
026400         FOR CHARACTERS BEFORE INITIAL SPACES.                            
026500*                                                                         
026600     PERFORM DMSCN-ACHA-PONTO                                             
026700         VARYING WK-POS FROM 1 BY 1                                       
026800             UNTIL WK-POS > WK-TAM-NOME.                                  
026900*                                                                         
027000     IF WK-ULT-PONTO > ZEROS AND WK-ULT-PONTO < WK-TAM-NOME               
027100        COMPUTE WK-POS = WK-TAM-NOME - WK-ULT-PONTO                       
027200        MOVE                                                              
027300            INV_FILE_NAME(WK-ULT-PONTO + 1:WK-POS)                        
027400                TO INV_EXTENSION                                          
027500        INSPECT INV_EXTENSION                                             
027600            CONVERTING                                                    
027700            "abcdefghijklmnopqrstuvwxyz"                                  
027800            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                               
027900     END-IF.                                                              
028000 DMSCN-REGRA-EXTENSAO-EXIT.                                               
028100     EXIT.                                                                
028200*                                                                         
028220*----------------------------------------------------------------         
028240* PARAGRAFO DE PERFORM-VARYING CHAMADO POR DMSCN-REGRA-EXTENSAO -         
028260* GUARDA EM WK-ULT-PONTO A POSICAO DO ULTIMO PONTO DO NOME, SE            
028270* HOUVER MAIS DE UM, VALE O MAIS A DIREITA.                               
028280*----------------------------------------------------------------         
028300 DMSCN-ACHA-PONTO.                                                        
028400     IF INV_FILE_NAME(WK-POS:1) = "."                                     
028500        MOVE WK-POS TO WK-ULT-PONTO                                       
028600     END-IF.                                                              
028700*                                                                         
028800*----------------------------------------------------------------         
028900* BUSINESS RULES 1-3 - CAMINHO LONGO DEMAIS, CARACTERES PROIBIDOS         
029000* E TAMANHO ACIMA DO LIMITE, NESTA ORDEM, SEPARADAS POR "; ".             
029050* 2003-11-21 LHS  RULE 1 AGORA COMPARA DX-PATH-LEN (O TAMANHO             
029060* 2003-11-21 LHS  VERDADEIRO GRAVADO PELO EXTRATO) - DX-PATH JA           
029070* 2003-11-21 LHS  VEM TRUNCADO EM 250 BYTES PELO FD, ENTAO UM             
029080* 2003-11-21 LHS  INSPECT SOBRE DX-PATH NUNCA PASSARIA DE 250             
029090* 2003-11-21 LHS  E A REGRA NUNCA DISPARARIA (CR-4821).                   
029100*----------------------------------------------------------------         
029200 DMSCN-VALIDA-REGISTRO.                                                   
029600     IF DX-PATH-LEN > 250                                                 
029700        MOVE "Path length > 250" TO WK-MENSAGEM-ERRO                      
029800        PERFORM DMSCN-ACRESCENTA-PENDENCIA                                
029900     END-IF.                                                              
030000*                                                                         
030100     PERFORM DMSCN-REGRA-CARACTERES                                       
030200         THRU DMSCN-REGRA-CARACTERES-EXIT.                                
030300*                                                                         
030400     IF WK-SIZE-MB > DMS-MAX-SIZE-MB                                      
030500        MOVE DMS-MAX-SIZE-MB TO WK-NUM-ENTRADA                            
030600        PERFORM DMSCN-EDITA-NUMERO THRU DMSCN-EDITA-NUMERO-EXIT           
030700        STRING "Size > "   DELIMITED BY SIZE                              
030800               WK-NUM-TEXTO DELIMITED BY SPACE                            
030900               "MB"        DELIMITED BY SIZE                              
031000            INTO WK-MENSAGEM-ERRO                                         
031100        PERFORM DMSCN-ACRESCENTA-PENDENCIA                                
031200     END-IF.                                                              
031300 DMSCN-VALIDA-REGISTRO-EXIT.                                              
031400     EXIT.                                                                
031500*                                                                         
031600*----------------------------------------------------------------         
031700* BUSINESS RULE 2 - VARRE O NOME DO ARQUIVO CARACTER A CARACTER,          
031800* ACUMULANDO OS CARACTERES PROIBIDOS ENCONTRADOS NA ORDEM DA              
031900* VARREDURA, DUPLICATAS INCLUIDAS.                                        
032000*----------------------------------------------------------------         
032100 DMSCN-REGRA-CARACTERES.                                                  
032200     MOVE SPACES TO WK-CHARS-ENCONTRADOS.                                 
032300     MOVE ZEROS  TO WK-CHARS-TAM WK-TAM-NOME.                             
032400     INSPECT INV_FILE_NAME TALLYING WK-TAM-NOME                           
032500         FOR CHARACTERS BEFORE INITIAL SPACES.                            
032600*                                                                         
032700     PERFORM DMSCN-VARRE-POSICAO                                          
032800         VARYING WK-POS FROM 1 BY 1                                       
032900             UNTIL WK-POS > WK-TAM-NOME.                                  
033000*                                                                         
033100     IF WK-CHARS-TAM > ZEROS                                              
033200        STRING "Special chars in name: "       DELIMITED BY SIZE          
033300               WK-CHARS-ENCONTRADOS(1:WK-CHARS-TAM)                       
033400                                                 DELIMITED BY SIZE        
033500            INTO WK-MENSAGEM-ERRO                                         
033600        PERFORM DMSCN-ACRESCENTA-PENDENCIA                                
033700     END-IF.                                                              
033800 DMSCN-REGRA-CARACTERES-EXIT.                                             
033900     EXIT.                                                                
034000*                                                                         
034020*----------------------------------------------------------------         
034040* VARRE A TABELA WT-CARACTER (9 CARACTERES PROIBIDOS DA RULE 2)           
034060* CONTRA A POSICAO WK-POS DO NOME, ACUMULANDO CADA OCORRENCIA EM          
034080* WK-CHARS-ENCONTRADOS NA ORDEM DA VARREDURA.                             
034090*----------------------------------------------------------------         
034100 DMSCN-VARRE-POSICAO.                                                     
034200     PERFORM DMSCN-TESTA-CARACTER                                         
034300         VARYING WK-IND-CARACTER FROM 1 BY 1                              
034400             UNTIL WK-IND-CARACTER > 9.                                   
034500*                                                                         
034600 DMSCN-TESTA-CARACTER.                                                    
034700     IF INV_FILE_NAME(WK-POS:1) =                                         
034800        WT-CARACTER(WK-IND-CARACTER)                                      
034900        ADD 1 TO WK-CHARS-TAM                                             
035000        MOVE INV_FILE_NAME(WK-POS:1)                                      
035100            TO WK-CHARS-ENCONTRADOS(WK-CHARS-TAM:1)                       
035200     END-IF.                                                              
035300*                                                                         
035400*----------------------------------------------------------------         
035500* ACRESCENTA UMA FRASE DE PENDENCIA AO FINAL DE INV_ISSUES_TEXT,          
035600* SEPARADA POR "; " QUANDO JA HOUVER TEXTO - RULE 7.                      
035700*----------------------------------------------------------------         
035800 DMSCN-ACRESCENTA-PENDENCIA.                                              
035900     IF INV_ISSUES_TEXT = SPACES                                          
036000        MOVE WK-MENSAGEM-ERRO TO INV_ISSUES_TEXT                          
036100     ELSE                                                                 
036200        MOVE ZEROS TO WK-TAM-NOME                                         
036300        INSPECT INV_ISSUES_TEXT TALLYING WK-TAM-NOME                      
036400            FOR CHARACTERS BEFORE INITIAL SPACES                          
036500        STRING INV_ISSUES_TEXT(1:WK-TAM-NOME) DELIMITED BY SIZE           
036600               "; "                           DELIMITED BY SIZE           
036700               WK-MENSAGEM-ERRO              DELIMITED BY SPACE           
036800            INTO INV_ISSUES_TEXT                                          
036900     END-IF.                                                              
037000 DMSCN-ACRESCENTA-PENDENCIA-EXIT.                                         
037100     EXIT.                                                                
037200*                                                                         
037300*----------------------------------------------------------------         
037400* CONVERTE UM VALOR COMP (WK-NUM-ENTRADA) PARA TEXTO SEM ZEROS            
037500* A ESQUERDA (WK-NUM-TEXTO) PARA USO NAS FRASES DE PENDENCIA.             
037600*----------------------------------------------------------------         
037700 DMSCN-EDITA-NUMERO.                                                      
037800     MOVE WK-NUM-ENTRADA TO WK-NUM-EDIT.                                  
037900     MOVE SPACES TO WK-NUM-TEXTO.                                         
038000     MOVE ZEROS  TO WK-TAM-NUM.                                           
038100     PERFORM DMSCN-ACHA-DIGITO                                            
038200         VARYING WK-POS FROM 1 BY 1 UNTIL WK-POS > 10.                    
038300     IF WK-TAM-NUM = ZEROS                                                
038400        MOVE "0" TO WK-NUM-TEXTO                                          
038500     ELSE                                                                 
038600        MOVE WK-NUM-EDIT(WK-TAM-NUM:11 - WK-TAM-NUM)                      
038700            TO WK-NUM-TEXTO                                               
038800     END-IF.                                                              
038900 DMSCN-EDITA-NUMERO-EXIT.                                                 
039000     EXIT.                                                                
039100*                                                                         
039120*----------------------------------------------------------------         
039140* PARAGRAFO DE PERFORM-VARYING CHAMADO POR DMSCN-EDITA-NUMERO -           
039160* GUARDA EM WK-TAM-NUM A POSICAO DO PRIMEIRO DIGITO SIGNIFICATIVO         
039180* (NAO-BRANCO) DO CAMPO EDITADO, DA ESQUERDA PARA A DIREITA.              
039190*----------------------------------------------------------------         
039200 DMSCN-ACHA-DIGITO.                                                       
039300     IF WK-NUM-EDIT(WK-POS:1) NOT = SPACE AND                             
039400        WK-TAM-NUM = ZEROS                                                
039500        MOVE WK-POS TO WK-TAM-NUM                                         
039600     END-IF.                                                              
039700*                                                                         
039800*----------------------------------------------------------------         
039900* BUSINESS RULE 6/7 - PARA .DOCX/.XLSX, CHAMA O INSPETOR OOXML            
040000* CORRESPONDENTE PASSANDO O NOME DO MANIFESTO (<CAMINHO>.MF).             
040100*----------------------------------------------------------------         
040200 DMSCN-ENRIQUECE-OOXML.                                                   
040300     MOVE ZEROS TO WK-TAM-NOME.                                           
040400     INSPECT DX-PATH TALLYING WK-TAM-NOME                                 
040500         FOR CHARACTERS BEFORE INITIAL SPACES.                            
040600     STRING DX-PATH(1:WK-TAM-NOME) DELIMITED BY SIZE                      
040700            ".MF"                 DELIMITED BY SIZE                       
040800         INTO WK-MANIFEST-PATH.                                           
040900*                                                                         
041000     IF INV_EXTENSION = "DOCX"                                            
041100        MOVE ZERO   TO WK-DOCX-RC                                         
041200        MOVE ZERO   TO WK-PAGES                                           
041300        MOVE SPACES TO WK-AUTHOR                                          
041400        MOVE "N"    TO WK-ENCRYPTED-FLAG                                  
041500        CALL "DOCXCHK" USING WK-MANIFEST-PATH                             
041600                              WK-ENCRYPTED-FLAG                           
041700                              WK-PAGES                                    
041800                              WK-AUTHOR                                   
041900                              WK-DOCX-RC                                  
042000        IF WK-DOCX-RC NOT = ZERO                                          
042100           MOVE "Metadata parse failed" TO WK-MENSAGEM-ERRO               
042200           PERFORM DMSCN-ACRESCENTA-PENDENCIA                             
042300        ELSE                                                              
042400           IF WK-ENCRYPTED                                                
042500              MOVE "Password-protected or encrypted"                      
042600                  TO WK-MENSAGEM-ERRO                                     
042700              PERFORM DMSCN-ACRESCENTA-PENDENCIA                          
042800           END-IF                                                         
042900           IF WK-PAGES NOT = -1                                           
043000              MOVE WK-PAGES TO WK-NUM-ENTRADA                             
043100              PERFORM DMSCN-EDITA-NUMERO                                  
043200                  THRU DMSCN-EDITA-NUMERO-EXIT                            
043300              STRING "Pages="    DELIMITED BY SIZE                        
043400                     WK-NUM-TEXTO DELIMITED BY SPACE                      
043500                  INTO WK-MENSAGEM-ERRO                                   
043600              PERFORM DMSCN-ACRESCENTA-PENDENCIA                          
043700           END-IF                                                         
043800           IF WK-AUTHOR NOT = SPACES                                      
043900              STRING "Author='" DELIMITED BY SIZE                         
044000                     WK-AUTHOR  DELIMITED BY SPACE                        
044100                     "'"        DELIMITED BY SIZE                         
044200                  INTO WK-MENSAGEM-ERRO                                   
044300              PERFORM DMSCN-ACRESCENTA-PENDENCIA                          
044400           END-IF                                                         
044500        END-IF                                                            
044600     END-IF.                                                              
044700*                                                                         
044800     IF INV_EXTENSION = "XLSX"                                            
044900        MOVE ZERO   TO WK-XLSX-RC                                         
045000        MOVE ZEROS  TO WK-SHEET-COUNT                                     
045100        MOVE "N"    TO WK-ENCRYPTED-FLAG                                  
045200        CALL "XLSXCHK" USING WK-MANIFEST-PATH                             
045300                              WK-ENCRYPTED-FLAG                           
045400                              WK-SHEET-COUNT                              
045500                              WK-XLSX-RC                                  
045600        IF WK-XLSX-RC NOT = ZERO                                          
045700           MOVE "Metadata parse failed" TO WK-MENSAGEM-ERRO               
045800           PERFORM DMSCN-ACRESCENTA-PENDENCIA                             
045900        ELSE                                                              
046000           IF WK-ENCRYPTED                                                
046100              MOVE "Password-protected or encrypted"                      
046200                  TO WK-MENSAGEM-ERRO                                     
046300              PERFORM DMSCN-ACRESCENTA-PENDENCIA                          
046400           END-IF                                                         
046500           MOVE WK-SHEET-COUNT TO WK-NUM-ENTRADA                          
046600           PERFORM DMSCN-EDITA-NUMERO                                     
046700               THRU DMSCN-EDITA-NUMERO-EXIT                               
046800           STRING "Sheets="   DELIMITED BY SIZE                           
046900                  WK-NUM-TEXTO DELIMITED BY SPACE                         
047000               INTO WK-MENSAGEM-ERRO                                      
047100           PERFORM DMSCN-ACRESCENTA-PENDENCIA                             
047200        END-IF                                                            
047300     END-IF.                                                              
047400 DMSCN-ENRIQUECE-OOXML-EXIT.                                              
047500     EXIT.                                                                
047600*                                                                         
047700*----------------------------------------------------------------         
047800* GRAVA O REGISTRO TRAILER DE TOTAIS - O TOTAL DE BYTES E                 
047900* CARREGADO ADIANTE PARA O DMINVRP, QUE CALCULA TOTAL-SIZE-MB             
048000* UMA UNICA VEZ A PARTIR DELE (RULE 5), EM VEZ DE SOMAR OS                
048100* VALORES JA ARREDONDADOS DE CADA LINHA DE DETALHE.                       
048200*----------------------------------------------------------------         
048300 DMSCN-TRAILER.                                                           
048400     MOVE "T" TO INV_REC_TYPE.                                            
048500     MOVE SPACES TO INV_DETAIL_AREA.                                      
048600     MOVE WK-TOTAL-BYTES TO INV_TOTAL_BYTES.                              
048700     WRITE REG-INVENT FROM DMS-INVENT-REC.                                
048800 DMSCN-TRAILER-EXIT.                                                      
048900     EXIT.                                                                
049000*                                                                         
