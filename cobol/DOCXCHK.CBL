000100****************************************************                      
000200* INSPETOR DE MANIFESTO OOXML - ARQUIVOS .DOCX      *                     
000300****************************************************                      
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. DOCXCHK.                                                     
000600 AUTHOR. L H SANTINI.                                                     
000700 INSTALLATION. CPD.                                                       
000800 DATE-WRITTEN. 11/10/03.                                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY. NAO CLASSIFICADO.                                              
001100*----------------------------------------------------------------         
001200* 2003-11-10 LHS  PROGRAMA ORIGINAL - CR-4821.  LE O MANIFESTO            
001300* 2003-11-10 LHS  SIDECAR <CAMINHO>.MF GRAVADO PELA EXTRACAO E            
001400* 2003-11-10 LHS  DEVOLVE CRIPTOGRAFIA/PAGINAS/AUTOR AO DMSCAN.           
001500* 2003-11-17 LHS  AUTOR EM BRANCO PASSOU A VOLTAR SPACES E NAO            
001600* 2003-11-17 LHS  ABORTAR O REGISTRO (CR-4821 REVISAO 2).                 
001700* 2003-11-21 LHS  PAGINAS AUSENTE/INVALIDA PASSOU A DEVOLVER -1           
001800* 2003-11-21 LHS  EM VEZ DE ZERO, PARA NAO CONFUNDIR COM DOCUMENTO        
001900* 2003-11-21 LHS  DE UMA PAGINA SO.                                       
001910* 2003-12-02 LHS  O TESTE NUMERIC RODAVA SOBRE WK-PAGINAS-EDITADO,        
001920* 2003-12-02 LHS  UM CAMPO X(005) QUE O MOVE DEIXAVA COM BRANCOS A        
001930* 2003-12-02 LHS  DIREITA PARA VALOR COM MENOS DE 5 DIGITOS -             
001940* 2003-12-02 LHS  FALHANDO NUMERIC PARA QUASE TODA PAGINACAO REAL.        
001950* 2003-12-02 LHS  PASSOU A TESTAR O VALOR POR REFERENCIA ANTES DE         
001960* 2003-12-02 LHS  MOVER, SEM CAMPO INTERMEDIARIO (CR-4821 REV 4).         
002000*----------------------------------------------------------------         
002100 ENVIRONMENT DIVISION.                                                    
002200 CONFIGURATION SECTION.                                                   
002300 SPECIAL-NAMES.                                                           
002400     C01 IS TOP-OF-FORM.                                                  
002500 INPUT-OUTPUT SECTION.                                                    
002600 FILE-CONTROL.                                                            
002700     COPY "copybook\DMSSLGER.CPY".                                        
002800*----------------------------------------------------------------         
002900 DATA DIVISION.                                                           
003000 FILE SECTION.                                                            
003100     COPY "copybook\DMSFDGER.CPY".                                        
003200*----------------------------------------------------------------         
003300 WORKING-STORAGE SECTION.                                                 
003400     COPY "copybook\DMSWSGER.CPY".                                        
003500*                                                                         
003600*        VISAO CAMPO=VALOR DA LINHA DO MANIFESTO - MESMA                  
003700*        CONVENCAO DO CARTAO DE PARAMETROS (DMSFDGER/CONFIG).             
003800 01  WM-MANIFESTO REDEFINES REG-DOCMF.                                    
003900     05  WM-CAMPO            PIC X(020).                                  
004000     05  FILLER              PIC X(001).                                  
004100     05  WM-VALOR            PIC X(111).                                  
004200*                                                                         
004300 01  WM-VALOR-MAIUSC REDEFINES WM-MANIFESTO.                              
004400     05  FILLER              PIC X(021).                                  
004500     05  WM-VALOR-TEXTO      PIC X(111).                                  
004600*                                                                         
004700 77  WK-TAM-VALOR            PIC 9(004) COMP VALUE ZEROS.                 
004800 77  WK-POS                  PIC 9(004) COMP VALUE ZEROS.                 
004900 77  WK-PAGINAS-NUM          PIC S9(005) COMP VALUE ZERO.                 
005100*----------------------------------------------------------------         
005200 LINKAGE SECTION.                                                         
005300 01  LS-MANIFEST-PATH        PIC X(260).                                  
005400 01  LS-ENCRYPTED-FLAG       PIC X(001).                                  
005500 01  LS-PAGES                PIC S9(005) COMP.                            
005600 01  LS-AUTHOR                PIC X(100).                                 
005700 01  LS-RETURN-CODE          PIC S9(004) COMP.                            
005800*----------------------------------------------------------------         
005900 PROCEDURE DIVISION USING LS-MANIFEST-PATH                                
006000                           LS-ENCRYPTED-FLAG                              
006100                           LS-PAGES                                       
006200                           LS-AUTHOR                                      
006300                           LS-RETURN-CODE.                                
006400*                                                                         
006500 DOCXCK-000.                                                              
006600     MOVE ZERO      TO LS-RETURN-CODE.                                    
006700     MOVE "N"        TO LS-ENCRYPTED-FLAG.                                
006800     MOVE -1         TO LS-PAGES.                                         
006900     MOVE SPACES     TO LS-AUTHOR.                                        
007000     MOVE LS-MANIFEST-PATH TO WS-MANIFEST-PATH.                           
007100*                                                                         
007200     PERFORM DOCXCK-ABRE-MANIFESTO                                        
007300         THRU DOCXCK-ABRE-MANIFESTO-EXIT.                                 
007400     IF LS-RETURN-CODE NOT = ZERO                                         
007500        GO TO DOCXCK-FIM.                                                 
007600*                                                                         
007700     PERFORM DOCXCK-LER-MANIFESTO                                         
007800         THRU DOCXCK-LER-MANIFESTO-EXIT                                   
007900             UNTIL EOF-SW.                                                
008000     CLOSE DOCMF.                                                         
008100*                                                                         
008200 DOCXCK-FIM.                                                              
008300     EXIT PROGRAM.                                                        
008400*                                                                         
008500*----------------------------------------------------------------         
008600* ABRE O MANIFESTO SIDECAR.  SE NAO ABRIR, A METADATA NAO PODE            
008700* SER LIDA - DEVOLVE RC=9 PARA O DMSCAN GRAVAR A PENDENCIA                
008800* "METADATA PARSE FAILED" (RULE 7).                                       
008900*----------------------------------------------------------------         
009000 DOCXCK-ABRE-MANIFESTO.                                                   
009100     MOVE "N" TO WS-EOF-SW.                                               
009200     OPEN INPUT DOCMF.                                                    
009300     IF WS-FS NOT = "00"                                                  
009400        MOVE 9 TO LS-RETURN-CODE                                          
009500     END-IF.                                                              
009600 DOCXCK-ABRE-MANIFESTO-EXIT.                                              
009700     EXIT.                                                                
009800*                                                                         
009900*----------------------------------------------------------------         
010000* UMA LINHA DO MANIFESTO POR CAMPO=VALOR - ENTRY (ENTRADA DO              
010100* ZIP), AUTHOR (DC:CREATOR) OU PAGES (PAGINAS DO APP.XML).                
010200*----------------------------------------------------------------         
010300 DOCXCK-LER-MANIFESTO.                                                    
010400     READ DOCMF AT END                                                    
010500         MOVE "Y" TO WS-EOF-SW                                            
010600         GO TO DOCXCK-LER-MANIFESTO-EXIT                                  
010700     END-READ.                                                            
010800*                                                                         
010900     IF WM-CAMPO = "ENTRY"                                                
011000        PERFORM DOCXCK-TESTA-ENTRADA                                      
011100            THRU DOCXCK-TESTA-ENTRADA-EXIT                                
011200     END-IF.                                                              
011300*                                                                         
011400     IF WM-CAMPO = "AUTHOR"                                               
011500        PERFORM DOCXCK-EXTRAI-AUTOR                                       
011600            THRU DOCXCK-EXTRAI-AUTOR-EXIT                                 
011700     END-IF.                                                              
011800*                                                                         
011900     IF WM-CAMPO = "PAGES"                                                
012000        PERFORM DOCXCK-EXTRAI-PAGINAS                                     
012100            THRU DOCXCK-EXTRAI-PAGINAS-EXIT                               
012200     END-IF.                                                              
012300 DOCXCK-LER-MANIFESTO-EXIT.                                               
012400     EXIT.                                                                
012500*                                                                         
012600*----------------------------------------------------------------         
012700* BUSINESS RULE 6 - ENTRADA DE ZIP "ENCRYPTEDPACKAGE" OU                  
012800* "ENCRYPTIONINFO" (SEM DISTINGUIR MAIUSCULAS/MINUSCULAS) MARCA           
012900* O DOCUMENTO COMO PROTEGIDO POR SENHA.                                   
013000*----------------------------------------------------------------         
013100 DOCXCK-TESTA-ENTRADA.                                                    
013200     MOVE WM-VALOR TO WM-VALOR-TEXTO.                                     
013300     INSPECT WM-VALOR-TEXTO                                               
013400         CONVERTING                                                       
013500         "abcdefghijklmnopqrstuvwxyz"                                     
013600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
013700     IF WM-VALOR-TEXTO(1:16) = "ENCRYPTEDPACKAGE"                         
013800        OR WM-VALOR-TEXTO(1:14) = "ENCRYPTIONINFO"                        
013900        MOVE "Y" TO LS-ENCRYPTED-FLAG                                     
014000     END-IF.                                                              
014100 DOCXCK-TESTA-ENTRADA-EXIT.                                               
014200     EXIT.                                                                
014300*                                                                         
014400*----------------------------------------------------------------         
014500* DC:CREATOR DO DOCPROPS/CORE.XML - EM BRANCO QUANDO AUSENTE.             
014600*----------------------------------------------------------------         
014700 DOCXCK-EXTRAI-AUTOR.                                                     
014800     MOVE WM-VALOR(1:100) TO LS-AUTHOR.                                   
014900 DOCXCK-EXTRAI-AUTOR-EXIT.                                                
015000     EXIT.                                                                
015100*                                                                         
015200*----------------------------------------------------------------         
015300* PAGES DO DOCPROPS/APP.XML - NAO NUMERICO OU AUSENTE FICA -1,            
015400* QUE O DMSCAN NAO TRANSFORMA EM FRASE DE PENDENCIA.                      
015500*----------------------------------------------------------------         
015600 DOCXCK-EXTRAI-PAGINAS.                                                   
015700     MOVE ZEROS TO WK-TAM-VALOR.                                          
015800     INSPECT WM-VALOR TALLYING WK-TAM-VALOR                               
015900         FOR CHARACTERS BEFORE INITIAL SPACES.                            
016000     IF WK-TAM-VALOR > ZEROS AND WK-TAM-VALOR < 6                         
016100           AND WM-VALOR(1:WK-TAM-VALOR) IS NUMERIC                        
016200        MOVE WM-VALOR(1:WK-TAM-VALOR) TO WK-PAGINAS-NUM                   
016400        MOVE WK-PAGINAS-NUM TO LS-PAGES                                   
016600     END-IF.                                                              
016700 DOCXCK-EXTRAI-PAGINAS-EXIT.                                              
016800     EXIT.                                                                
