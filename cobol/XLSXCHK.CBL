000100****************************************************                      
000200* INSPETOR DE MANIFESTO OOXML - ARQUIVOS .XLSX      *                     
000300****************************************************                      
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. XLSXCHK.                                                     
000600 AUTHOR. L H SANTINI.                                                     
000700 INSTALLATION. CPD.                                                       
000800 DATE-WRITTEN. 11/10/03.                                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY. NAO CLASSIFICADO.                                              
001100*----------------------------------------------------------------         
001200* 2003-11-10 LHS  PROGRAMA ORIGINAL - CR-4821.  LE O MANIFESTO            
001300* 2003-11-10 LHS  SIDECAR <CAMINHO>.MF GRAVADO PELA EXTRACAO E            
001400* 2003-11-10 LHS  DEVOLVE CRIPTOGRAFIA/PLANILHAS AO DMSCAN.               
001500* 2003-11-17 LHS  CONTADOR DE PLANILHAS ZERADO QUANDO O MANIFESTO         
001600* 2003-11-17 LHS  NAO TRAZ NENHUMA LINHA SHEET=, EM VEZ DE ABORTAR        
001700* 2003-11-17 LHS  O REGISTRO (CR-4821 REVISAO 2).                         
001800*----------------------------------------------------------------         
001900 ENVIRONMENT DIVISION.                                                    
002000 CONFIGURATION SECTION.                                                   
002100 SPECIAL-NAMES.                                                           
002200     C01 IS TOP-OF-FORM.                                                  
002300 INPUT-OUTPUT SECTION.                                                    
002400 FILE-CONTROL.                                                            
002500     COPY "copybook\DMSSLGER.CPY".                                        
002600*----------------------------------------------------------------         
002700 DATA DIVISION.                                                           
002800 FILE SECTION.                                                            
002900     COPY "copybook\DMSFDGER.CPY".                                        
003000*----------------------------------------------------------------         
003100 WORKING-STORAGE SECTION.                                                 
003200     COPY "copybook\DMSWSGER.CPY".                                        
003300*                                                                         
003400*        VISAO CAMPO=VALOR DA LINHA DO MANIFESTO - MESMA                  
003500*        CONVENCAO DO CARTAO DE PARAMETROS (DMSFDGER/CONFIG).             
003600 01  WX-MANIFESTO REDEFINES REG-XLSMF.                                    
003700     05  WX-CAMPO            PIC X(020).                                  
003800     05  FILLER              PIC X(001).                                  
003900     05  WX-VALOR            PIC X(111).                                  
004000*                                                                         
004100 01  WX-VALOR-MAIUSC REDEFINES WX-MANIFESTO.                              
004200     05  FILLER              PIC X(021).                                  
004300     05  WX-VALOR-TEXTO      PIC X(111).                                  
004400*                                                                         
004500 77  WK-CONT-PLANILHAS       PIC S9(005) COMP VALUE ZERO.                 
004600*----------------------------------------------------------------         
004700 LINKAGE SECTION.                                                         
004800 01  LS-MANIFEST-PATH        PIC X(260).                                  
004900 01  LS-ENCRYPTED-FLAG       PIC X(001).                                  
005000 01  LS-SHEET-COUNT          PIC S9(005) COMP.                            
005100 01  LS-RETURN-CODE          PIC S9(004) COMP.                            
005200*----------------------------------------------------------------         
005300 PROCEDURE DIVISION USING LS-MANIFEST-PATH                                
005400                           LS-ENCRYPTED-FLAG                              
005500                           LS-SHEET-COUNT                                 
005600                           LS-RETURN-CODE.                                
005700*                                                                         
005800 XLSCK-000.                                                               
005900     MOVE ZERO   TO LS-RETURN-CODE.                                       
006000     MOVE "N"    TO LS-ENCRYPTED-FLAG.                                    
006100     MOVE ZEROS  TO LS-SHEET-COUNT WK-CONT-PLANILHAS.                     
006200     MOVE LS-MANIFEST-PATH TO WS-MANIFEST-PATH.                           
006300*                                                                         
006400     PERFORM XLSCK-ABRE-MANIFESTO                                         
006500         THRU XLSCK-ABRE-MANIFESTO-EXIT.                                  
006600     IF LS-RETURN-CODE NOT = ZERO                                         
006700        GO TO XLSCK-FIM.                                                  
006800*                                                                         
006900     PERFORM XLSCK-LER-MANIFESTO                                          
007000         THRU XLSCK-LER-MANIFESTO-EXIT                                    
007100             UNTIL EOF-SW.                                                
007200     CLOSE XLSMF.                                                         
007300     MOVE WK-CONT-PLANILHAS TO LS-SHEET-COUNT.                            
007400*                                                                         
007500 XLSCK-FIM.                                                               
007600     EXIT PROGRAM.                                                        
007700*                                                                         
007800*----------------------------------------------------------------         
007900* ABRE O MANIFESTO SIDECAR.  SE NAO ABRIR, A METADATA NAO PODE            
008000* SER LIDA - DEVOLVE RC=9 PARA O DMSCAN GRAVAR A PENDENCIA                
008100* "METADATA PARSE FAILED" (RULE 7).                                       
008200*----------------------------------------------------------------         
008300 XLSCK-ABRE-MANIFESTO.                                                    
008400     MOVE "N" TO WS-EOF-SW.                                               
008500     OPEN INPUT XLSMF.                                                    
008600     IF WS-FS NOT = "00"                                                  
008700        MOVE 9 TO LS-RETURN-CODE                                          
008800     END-IF.                                                              
008900 XLSCK-ABRE-MANIFESTO-EXIT.                                               
009000     EXIT.                                                                
009100*                                                                         
009200*----------------------------------------------------------------         
009300* UMA LINHA DO MANIFESTO POR CAMPO=VALOR - ENTRY (ENTRADA DO              
009400* ZIP) OU SHEET (UMA LINHA POR PLANILHA DO WORKBOOK.XML).                 
009500*----------------------------------------------------------------         
009600 XLSCK-LER-MANIFESTO.                                                     
009700     READ XLSMF AT END                                                    
009800         MOVE "Y" TO WS-EOF-SW                                            
009900         GO TO XLSCK-LER-MANIFESTO-EXIT                                   
010000     END-READ.                                                            
010100*                                                                         
010200     IF WX-CAMPO = "ENTRY"                                                
010300        PERFORM XLSCK-TESTA-ENTRADA                                       
010400            THRU XLSCK-TESTA-ENTRADA-EXIT                                 
010500     END-IF.                                                              
010600*                                                                         
010700     IF WX-CAMPO = "SHEET"                                                
010800        ADD 1 TO WK-CONT-PLANILHAS                                        
010900     END-IF.                                                              
011000 XLSCK-LER-MANIFESTO-EXIT.                                                
011100     EXIT.                                                                
011200*                                                                         
011300*----------------------------------------------------------------         
011400* BUSINESS RULE 6 - ENTRADA DE ZIP "ENCRYPTEDPACKAGE" OU                  
011500* "ENCRYPTIONINFO" (SEM DISTINGUIR MAIUSCULAS/MINUSCULAS) MARCA           
011600* A PLANILHA COMO PROTEGIDA POR SENHA - TESTE INDEPENDENTE DO             
011700* DE CONTAGEM DE PLANILHAS.                                               
011800*----------------------------------------------------------------         
011900 XLSCK-TESTA-ENTRADA.                                                     
012000     MOVE WX-VALOR TO WX-VALOR-TEXTO.                                     
012100     INSPECT WX-VALOR-TEXTO                                               
012200         CONVERTING                                                       
012300         "abcdefghijklmnopqrstuvwxyz"                                     
012400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
012500     IF WX-VALOR-TEXTO(1:16) = "ENCRYPTEDPACKAGE"                         
012600        OR WX-VALOR-TEXTO(1:14) = "ENCRYPTIONINFO"                        
012700        MOVE "Y" TO LS-ENCRYPTED-FLAG                                     
012800     END-IF.                                                              
012900 XLSCK-TESTA-ENTRADA-EXIT.                                                
013000     EXIT.                                                                
