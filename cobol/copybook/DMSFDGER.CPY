000100****************************************************************          
000200* DMSFDGER - FD / RECORD LAYOUTS FOR THE MIGRATION SCAN        *          
000300* SUBSYSTEM.  COPIED INTO THE FILE SECTION BY EVERY PROGRAM    *          
000400* THAT OPENS ANY OF THE FILES BELOW, WHETHER OR NOT IT USES    *          
000500* ALL OF THEM - SAME HOUSE PRACTICE AS THE CUSTOMER-REGISTER   *          
000600* JOB STREAM THIS MEMBER WAS MODELED AFTER.                    *          
000700****************************************************************          
000800* 1987-03-10 RAL  ORIGINAL MEMBER FOR THE SCAN JOB STREAM.                
000900* 1991-06-02 JMC  ADDED SUMREPT FD FOR SEPARATE TOTALS RUN.               
001000* 1994-04-18 JMC  ADDED REG-INVENT (CR-1140 CONTROL CARD JOB).            
001100* 1999-01-08 RAL  Y2K SWEEP - NO DATE-KEYED FDS HERE, NOTED.              
001200* 2003-11-14 LHS  ADDED DOCMF/XLSMF FDS FOR CR-4821.                      
001250* 2003-11-21 LHS  ADDED DX-PATH-LEN - THE EXTRACT'S TRUE, PRE-            
001260* 2003-11-21 LHS  TRUNCATION PATH LENGTH, SO THE PATH-LENGTH-OVER-        
001270* 2003-11-21 LHS  250 CHECK IN DMSCAN CAN FIRE EVEN THOUGH DX-PATH        
001280* 2003-11-21 LHS  ITSELF IS TRUNCATED TO 250 BYTES (CR-4821).             
001290* 2003-12-02 LHS  DROPPED CFG-VALUE-NUM - A FIXED 5-BYTE REDEFINES        
001292* 2003-12-02 LHS  OF CFG-VALUE THAT FAILED IS NUMERIC FOR ANY CARTAO      
001294* 2003-12-02 LHS  VALUE SHORTER THAN 5 DIGITS (THE SPACE PAD READS        
001296* 2003-12-02 LHS  AS NON-NUMERIC) - REJECTING ALMOST EVERY LEGITIMATE     
001298* 2003-12-02 LHS  MAX-SIZE-MB CARTAO.  DMCFG-LER-CARTAO NOW TALLIES       
001299* 2003-12-02 LHS  THE VALUE'S OWN LENGTH AND TESTS IT BY REFERENCE        
001300* 2003-12-02 LHS  MODIFICATION INSTEAD (CR-4821 REV 4).                   
001310****************************************************************          
001400*                                                                         
001500*        DIRECTORY EXTRACT - ONE ROW PER FILESYSTEM ENTRY                 
001600*        UNDER THE SOURCE DIRECTORY, BUILT BY THE EXTRACT                 
001700*        STEP THAT RUNS AHEAD OF THIS JOB (NOT A COBOL STEP -             
001800*        SEE THE RUN BOOK).  REPLACES A TRUE RECURSIVE                    
001900*        DIRECTORY WALK, WHICH HAS NO FIXED-RECORD SHAPE.                 
001950*        DX-PATH-LEN IS THE EXTRACT'S OWN CHARACTER COUNT OF THE          
001960*        ABSOLUTE PATH BEFORE IT WAS TRUNCATED TO FIT DX-PATH -           
001970*        CARRIED SEPARATELY SO A PATH LONGER THAN 250 BYTES CAN           
001980*        STILL BE DETECTED AFTER THE TRUNCATION (CR-4821).                
002000 FD  DIREXTR                                                              
002100     RECORD CONTAINS 400 CHARACTERS                                       
002200     LABEL RECORD IS STANDARD.                                            
002300 01  REG-DIREXT.                                                          
002400     05  DX-PATH                 PIC X(250).                              
002450     05  DX-PATH-LEN             PIC 9(005).                              
002500     05  DX-ACCESS-FLAG          PIC X(001).                              
002600         88  DX-INACCESSIBLE             VALUE "Y".                       
002700         88  DX-ACCESSIBLE               VALUE "N".                       
002800     05  DX-ERROR-REASON         PIC X(040).                              
002900     05  DX-SIZE-BYTES           PIC 9(015).                              
003000     05  DX-CREATED-DATE         PIC X(019).                              
003100     05  DX-MODIFIED-DATE        PIC X(019).                              
003200     05  FILLER                  PIC X(051).                              
003300*                                                                         
003400*        PARAMETER CARD - CONTROL-CARD INPUT READ ONCE AT THE             
003500*        START OF THE RUN (ONE KEYWORD=VALUE PER CARD IMAGE).             
003600 FD  CONFIG                                                               
003700     RECORD CONTAINS 256 CHARACTERS                                       
003800     LABEL RECORD IS STANDARD.                                            
003900 01  REG-CONFIG.                                                          
004000     05  CFG-KEYWORD             PIC X(020).                              
004100     05  FILLER                  PIC X(001) VALUE "=".                    
004200     05  CFG-VALUE               PIC X(235).                              
004300*                                                                         
004800*        INVENTORY WORK FILE - WRITTEN BY DMSCAN (ONE DETAIL              
004900*        ROW PER FILE PLUS ONE TRAILER ROW), READ BACK BY                 
005000*        DMINVRP.  SEE DMSINVR.CPY FOR THE DETAIL LAYOUT.                 
005100 FD  INVENT                                                               
005200     RECORD CONTAINS 1070 CHARACTERS                                      
005300     LABEL RECORD IS STANDARD.                                            
005400 01  REG-INVENT.                                                          
005500     COPY "copybook\DMSINVR.CPY".                                         
005600*                                                                         
005700*        FILE INVENTORY SHEET (REPORT 1) - ONE PRINT LINE PER             
005800*        RECORD, PLUS THE HEADER LINE.  WIDENED 2003-11-25 (LHS)          
005820*        SO THE PATH/FILENAME COLUMNS CARRY INV_PATH/INV_FILE_NAME        
005840*        IN FULL - NO LONGER TRUNCATED TO A PRINT-LINE WIDTH.             
005900 FD  INVREPT                                                              
006000     RECORD CONTAINS 1104 CHARACTERS                                      
006100     LABEL RECORD IS STANDARD                                             
006200     VALUE OF FILE-ID IS DMS-OUTPUT-INVREPT.                              
006300 01  REG-INVREPT                 PIC X(1104).                             
006400*                                                                         
006500*        SUMMARY SHEET (REPORT 2) - KEY/VALUE TOTALS SECTION              
006600*        FOLLOWED BY THE TYPE-BREAKDOWN SECTION.                          
006700 FD  SUMREPT                                                              
006800     RECORD CONTAINS 132 CHARACTERS                                       
006900     LABEL RECORD IS STANDARD                                             
007000     VALUE OF FILE-ID IS DMS-OUTPUT-SUMREPT.                              
007100 01  REG-SUMREPT                 PIC X(132).                              
007200*                                                                         
007300*        DOCX OOXML MANIFEST SIDECAR - BUILT BY THE SAME                  
007400*        EXTRACT STEP THAT BUILDS DIREXTR, ONE PER .DOCX FILE,            
007500*        NAMED <PATH>.MF.  STANDS IN FOR A TRUE ZIP/XML SCAN              
007600*        (SEE THE RUN BOOK - NOT A COBOL STEP).  OPENED AND               
007700*        CLOSED ONCE PER CALL TO DOCXCHK.                                 
007800 FD  DOCMF                                                                
007900     RECORD CONTAINS 132 CHARACTERS                                       
008000     LABEL RECORD IS STANDARD                                             
008100     VALUE OF FILE-ID IS WS-MANIFEST-PATH.                                
008200 01  REG-DOCMF                   PIC X(132).                              
008300*                                                                         
008400*        XLSX OOXML MANIFEST SIDECAR - SAME IDEA AS DOCMF,                
008500*        ONE PER .XLSX FILE.  OPENED AND CLOSED ONCE PER CALL             
008600*        TO XLSXCHK.                                                      
008700 FD  XLSMF                                                                
008800     RECORD CONTAINS 132 CHARACTERS                                       
008900     LABEL RECORD IS STANDARD                                             
009000     VALUE OF FILE-ID IS WS-MANIFEST-PATH.                                
009100 01  REG-XLSMF                   PIC X(132).                              
009200*                                                                         
