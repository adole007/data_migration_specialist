000100****************************************************************          
000200* DMSINVR - FILE INVENTORY RECORD                              *          
000300* ONE OCCURRENCE PER FILE FOUND UNDER THE SOURCE DIRECTORY     *          
000400* DURING A MIGRATION SCAN RUN.  WRITTEN BY DMSCAN TO THE       *          
000500* INVENT WORK FILE, READ BACK BY DMINVRP TO PRODUCE THE FILE   *          
000600* INVENTORY SHEET AND TO DRIVE THE SUMMARY ROLL-UP.            *          
000700****************************************************************          
000800* 1994-04-18 JMC  ORIGINAL MEMBER FOR THE CR-1140 SCAN JOB.               
000900* 1997-02-03 RAL  WIDENED INV_ISSUES_TEXT FROM 250 TO 500.                
001000* 1999-01-08 RAL  Y2K SWEEP - DATE FIELDS ALREADY CENTURY-WIDE.           
001100* 2003-11-14 LHS  ADDED INV_REC_TYPE FOR CR-4821 TRAILER ROW.             
001150* 2003-11-25 LHS  DROPPED INV_CREATED_PARTS - AN UNUSED REDEFINES         
001160* 2003-11-25 LHS  OF THE CREATED-DATE SUB-FIELDS LEFT OVER FROM A         
001170* 2003-11-25 LHS  DATE-SANITY CHECK THAT WAS NEVER BUILT (CR-4821).       
001200****************************************************************          
001300*                                                                         
001400 01  DMS-INVENT-REC.                                                      
001500*                                                                         
001600*        RECORD-TYPE DISCRIMINATOR - "D" = DETAIL, ONE PER                
001700*        FILE FOUND; "T" = THE SINGLE TRAILER WRITTEN AFTER               
001800*        THE LAST DETAIL ROW, CARRYING THE RAW BYTE TOTAL                 
001900*        FORWARD TO DMINVRP SO TOTAL-SIZE-MB IS COMPUTED ONCE             
002000*        FROM THE BYTE TOTAL RATHER THAN BY SUMMING ALREADY-              
002100*        ROUNDED PER-RECORD VALUES.                                       
002200     05  INV_REC_TYPE            PIC X(001).                              
002300         88  INV-DETAIL-ROW              VALUE "D".                       
002400         88  INV-TRAILER-ROW              VALUE "T".                      
002500*                                                                         
002600     05  INV_DETAIL_AREA.                                                 
002700*                                                                         
002800*            ABSOLUTE, NORMALIZED PATH TO THE FILE.  NOT THE              
002900*            RAW ARGUMENT PATH - ALREADY RESOLVED BY THE                  
003000*            EXTRACT STEP THAT BUILT DIREXTR.                             
003100         10  INV_PATH            PIC X(250).                              
003200*                                                                         
003300*            FILE NAME ONLY, NO DIRECTORY COMPONENT.                      
003400         10  INV_FILE_NAME       PIC X(255).                              
003500*                                                                         
003600*            UPPER-CASED SUFFIX AFTER THE LAST DOT, NO DOT.               
003700*            SPACES WHEN THE NAME HAS NO SUFFIX.                          
003800         10  INV_EXTENSION       PIC X(010).                              
003900*                                                                         
004000*            BYTES / 1024.0 / 1024.0, UNROUNDED.  -1 (ALL 9'S             
004100*            NEGATIVE) WHEN THE EXTRACT COULD NOT SIZE THE                
004200*            FILE.  ROUNDED ONLY AT REPORT TIME (RULE 5).                 
004300         10  INV_SIZE_MB         PIC S9(009)V9(002) COMP.                 
004400*                                                                         
004500*            yyyy-MM-dd HH:mm:ss, OR SPACES IF UNAVAILABLE.               
004600         10  INV_CREATED_DATE    PIC X(019).                              
004700         10  INV_MODIFIED_DATE   PIC X(019).                              
004800*                                                                         
004900*            ISSUE PHRASES, "; " SEPARATED, IN CHECK-RUN ORDER.           
005000*            EMPTY WHEN THE FILE TRIPPED NO CHECK AT ALL.                 
005100         10  INV_ISSUES_TEXT     PIC X(500).                              
005200*                                                                         
005300         10  FILLER              PIC X(010).                              
005400*                                                                         
005500     05  INV_TRAILER_AREA REDEFINES INV_DETAIL_AREA.                      
005600         10  INV_TOTAL_BYTES     PIC S9(015) COMP.                        
005700         10  FILLER              PIC X(1061).                             
005800*                                                                         
