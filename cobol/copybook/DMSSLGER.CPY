000100****************************************************************          
000200* DMSSLGER - SELECT CLAUSES FOR THE MIGRATION SCAN SUBSYSTEM   *          
000300* COPIED INTO FILE-CONTROL BY EVERY PROGRAM THAT OPENS ANY OF  *          
000400* THE FILES BELOW, WHETHER OR NOT IT USES ALL OF THEM.         *          
000500****************************************************************          
000600* 1987-03-10 RAL  ORIGINAL MEMBER FOR THE SCAN JOB STREAM.                
000700* 1991-06-02 JMC  ADDED SUMREPT SELECT FOR SEPARATE TOTALS RUN.           
000800* 1999-01-08 RAL  Y2K SWEEP - NO DATE-KEYED FILES HERE, NOTED.            
000900* 2003-11-14 LHS  ADDED DOCMF/XLSMF SELECTS FOR CR-4821.                  
001000****************************************************************          
001100*                                                                         
001200    SELECT DIREXTR ASSIGN TO DIREXTR                                      
001300        ORGANIZATION IS SEQUENTIAL                                        
001400        ACCESS MODE IS SEQUENTIAL                                         
001500        FILE STATUS IS WS-RESULTADO-ACESSO.                               
001600*                                                                         
001700    SELECT CONFIG ASSIGN TO CONFIG                                        
001800        ORGANIZATION IS SEQUENTIAL                                        
001900        ACCESS MODE IS SEQUENTIAL                                         
002000        FILE STATUS IS WS-FS.                                             
002100*                                                                         
002200    SELECT INVENT ASSIGN TO INVENT                                        
002300        ORGANIZATION IS SEQUENTIAL                                        
002400        ACCESS MODE IS SEQUENTIAL                                         
002500        FILE STATUS IS WS-RESULTADO-ACESSO.                               
002600*                                                                         
002700    SELECT INVREPT ASSIGN TO INVREPT                                      
002800        ORGANIZATION IS SEQUENTIAL                                        
002900        ACCESS MODE IS SEQUENTIAL                                         
003000        FILE STATUS IS WS-FS.                                             
003100*                                                                         
003200    SELECT SUMREPT ASSIGN TO SUMREPT                                      
003300        ORGANIZATION IS SEQUENTIAL                                        
003400        ACCESS MODE IS SEQUENTIAL                                         
003500        FILE STATUS IS WS-FS-ERRO.                                        
003600*                                                                         
003700    SELECT DOCMF ASSIGN TO DOCMF                                          
003800        ORGANIZATION IS SEQUENTIAL                                        
003900        ACCESS MODE IS SEQUENTIAL                                         
004000        FILE STATUS IS WS-FS.                                             
004100*                                                                         
004200    SELECT XLSMF ASSIGN TO XLSMF                                          
004300        ORGANIZATION IS SEQUENTIAL                                        
004400        ACCESS MODE IS SEQUENTIAL                                         
004500        FILE STATUS IS WS-FS.                                             
004600*                                                                         
