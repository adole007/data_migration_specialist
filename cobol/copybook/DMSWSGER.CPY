000100****************************************************************          
000200* DMSWSGER - WORKING-STORAGE COMMON TO THE MIGRATION SCAN      *          
000300* SUBSYSTEM.  FILE STATUS SWITCHES, RUN CONTROLS, AND THE      *          
000400* CONTROL-CARD AREA SHARED BY DMCONFIG/DMSCAN/DMINVRP.         *          
000500****************************************************************          
000600* 1987-03-10 RAL  ORIGINAL MEMBER.                                        
000700* 1989-09-22 RAL  ADDED WS-RETURN-CODE FOR CALLED-PROGRAM RCS.            
000800* 1994-04-18 JMC  ADDED DMS-PARMS AREA (CR-1140 CONTROL CARD).            
000900* 1999-01-08 RAL  Y2K SWEEP - WS-DATA-EXECUCAO ALREADY 4-DIGIT.           
001000* 2003-11-14 LHS  ADDED WS-TOTAL-BYTES FOR CR-4821 TRAILER REC.           
001100****************************************************************          
001150* 2003-11-14 LHS  ADDED WS-MANIFEST-PATH - DYNAMIC FILE-ID FOR            
001160* 2003-11-14 LHS  THE DOCMF/XLSMF SIDECARS OPENED BY DOCXCHK/             
001170* 2003-11-14 LHS  XLSXCHK (CR-4821).                                      
001180* 2003-11-18 LHS  ADDED DMS-OUTPUT-INVREPT/DMS-OUTPUT-SUMREPT -           
001190* 2003-11-18 LHS  DYNAMIC FILE-IDS FOR THE TWO DMINVRP REPORT             
001195* 2003-11-18 LHS  SHEETS, BUILT FROM DMS-OUTPUT-FILE (CR-4821).           
001198****************************************************************          
001200*                                                                         
001210 77  WS-MANIFEST-PATH        PIC X(260) VALUE SPACES.                     
001215 77  DMS-OUTPUT-INVREPT      PIC X(100) VALUE SPACES.                     
001217 77  DMS-OUTPUT-SUMREPT      PIC X(100) VALUE SPACES.                     
001220*                                                                         
001300 77  WS-RESULTADO-ACESSO     PIC X(002) VALUE "00".                       
001400 77  WS-FS                   PIC X(002) VALUE "00".                       
001500 77  WS-FS-ERRO              PIC X(002) VALUE "00".                       
001600*                                                                         
001700 01  WS-FS-DETAIL REDEFINES WS-RESULTADO-ACESSO.                          
001800     05  WS-FS-CLASS         PIC X(001).                                  
001900     05  WS-FS-CODE          PIC X(001).                                  
002000*                                                                         
002100 77  WS-EOF-SW               PIC X(001) VALUE "N".                        
002200     88  EOF-SW                          VALUE "Y".                       
002300     88  NOT-EOF-SW                      VALUE "N".                       
002400*                                                                         
002500 77  WS-RETURN-CODE          PIC S9(004) COMP VALUE ZERO.                 
002600 77  WS-CONT                 PIC 9(009) COMP VALUE ZEROS.                 
002700 77  WS-SUBS                 PIC 9(004) COMP VALUE ZEROS.                 
002800*                                                                         
002900 77  WS-DATA-EXECUCAO        PIC 9(008) VALUE ZEROS.                      
003000*                                                                         
003100 01  WS-DATA-EXEC-PARTES REDEFINES WS-DATA-EXECUCAO.                      
003200     05  WS-DX-ANO           PIC 9(004).                                  
003300     05  WS-DX-MES           PIC 9(002).                                  
003400     05  WS-DX-DIA           PIC 9(002).                                  
003500*                                                                         
003600****************************************************************          
003700* DMS-PARMS - CONTROL-CARD PARAMETERS (CONFIG-PARMS, SPEC).    *          
003800****************************************************************          
003900 01  DMS-PARMS.                                                           
004000     05  DMS-SOURCE-DIR      PIC X(250) VALUE SPACES.                     
004100     05  DMS-MAX-SIZE-MB     PIC S9(005) COMP VALUE +50.                  
004200     05  DMS-OUTPUT-FILE     PIC X(100) VALUE                             
004300             "SCAN-REPORT.XLSX".                                          
004400     05  FILLER              PIC X(010) VALUE SPACES.                     
004500*                                                                         
004600 01  DMS-PARMS-CHECK REDEFINES DMS-PARMS PIC X(363).                      
004700*                                                                         
